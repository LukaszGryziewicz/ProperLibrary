000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLCLST.
000120 AUTHOR. M. HERNANDEZ V.
000130 INSTALLATION. DEPTO DE SISTEMAS - CIRCULACION Y PRESTAMOS.
000140 DATE-WRITTEN. 03/01/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000170*
000180*****************************************************************
000190*    PGMLCLST  -  LISTADO DEL MAESTRO DE CLIENTES               *
000200*    ====================================                       *
000210*    RECORRE EL MAESTRO DE CLIENTES (ARCH-CLIENTES) EN ORDEN     *
000220*    DE ARCHIVO Y EMITE UNA LINEA POR CLIENTE, CON LA CANTIDAD   *
000230*    DE MULTAS Y LA PRIMERA DESCRIPCION DE MULTA REGISTRADA.     *
000240*    NO MODIFICA EL MAESTRO - SOLO LECTURA.                      *
000250*****************************************************************
000260*
000270*----------------------------------------------------------------
000280*    HISTORIAL DE MODIFICACIONES
000290*----------------------------------------------------------------
000300* 03/01/89  MHV  REQ-1104  PROGRAMA ORIGINAL.
000310* 07/11/90  RES  REQ-1288  SE AGREGA COLUMNA DE MULTAS AL LISTADO.
000320* 01/15/91  MHV  REQ-1355  CORRIGE CORTE DE PAGINA (SE REPETIA
000330*                          EL TITULO EN LA PRIMERA PAGINA).
000340* 03/02/96  MHV  REQ-1699  SE AGREGA CONTADOR DE CLIENTES CON
000350*                          MULTAS AL PIE DEL LISTADO.
000360* 11/09/98  LFC  REQ-1820  REVISION DE FECHA 2000 (Y2K): SE
000370*                          VALIDA EL AAAA DE LA FECHA DE CORRIDA.
000380* 02/24/99  LFC  REQ-1820  Y2K - COMPLETADO. SIN PENDIENTES.
000390* 08/14/01  RES  REQ-2015  SE ALINEA EL FORMATO DE ENCABEZADO
000400*                          CON EL DE PGMLRENT.
000410*----------------------------------------------------------------
000420*
000430*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470    C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520*    MAESTRO DE CLIENTES - EL MISMO ARCHIVO QUE MANTIENE PGMLRENT,
000530*    ABIERTO AQUI SOLO INPUT PORQUE ESTE PROGRAMA NO ACTUALIZA
000540*    NADA, SOLO LISTA.  SE RECORRE SECUENCIAL EN ORDEN DE ARCHIVO
000550*    (POR CLI-ID) - NO HACE FALTA RANDOM PORQUE NO SE BUSCA NADA.
000560    SELECT ARCH-CLIENTES ASSIGN TO DDCLIMAE
000570        ORGANIZATION IS INDEXED
000580        ACCESS MODE IS SEQUENTIAL
000590        RECORD KEY IS CLI-ID
000600        FILE STATUS IS FS-CLIMAE.
000610*
000620*    LISTADO DE SALIDA, UNA CORRIDA POR EJECUCION.
000630    SELECT ARCH-REPORTE ASSIGN TO DDLISTA
000640        FILE STATUS IS FS-LISTADO.
000650*
000660*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700*    COPY RENCLI.
000710*******************************************
000720*    LAYOUT ARCHIVO MAESTRO DE CLIENTES    *
000730*    LARGO REGISTRO = 206 BYTES            *
000740*    (MISMO LAYOUT QUE PGMLRENT - VER ESE  *
000750*    PROGRAMA PARA EL DETALLE DE POSICION) *
000760*******************************************
000770 FD  ARCH-CLIENTES
000780     BLOCK CONTAINS 0 RECORDS
000790     RECORDING MODE IS F.
000800 01  REG-CLIENTE.
000810     03  CLI-ID              PIC X(08).
000820     03  CLI-NOMBRE          PIC X(20).
000830     03  CLI-APELLIDO        PIC X(25).
000840     03  CLI-CANT-MULTAS     PIC 9(03).
000850     03  CLI-MULTAS          PIC X(30) OCCURS 5 TIMES.
000860*    VISTA "EN BLOQUE" DE LAS 5 DESCRIPCIONES DE MULTA - NO SE
000870*    USA EN ESTE PROGRAMA (SOLO SE IMPRIME LA PRIMERA), PERO SE
000880*    MANTIENE PORQUE ES LA MISMA REDEFINES QUE TRAE EL LAYOUT
000890*    ORIGINAL DE REG-CLIENTE EN PGMLRENT.
000900 01  REG-CLIENTE-BLOQUE REDEFINES REG-CLIENTE.
000910     03  FILLER              PIC X(56).
000920     03  CLI-MULTAS-TEXTO    PIC X(150).
000930*    VISTA DE NOMBRE COMPLETO PARA IMPRESION EN UNA SOLA COLUMNA.
000940 01  REG-CLIENTE-NOMBRE REDEFINES REG-CLIENTE.
000950     03  FILLER              PIC X(08).
000960     03  CLIN-NOMBRE-COMP    PIC X(45).
000970     03  FILLER              PIC X(153).
000980*    VISTA NUMERICA DEL IDENTIFICADOR - LOS ID SE ASIGNAN EN
000990*    SECUENCIA (VER PGMLRENT), SIRVE PARA VALIDAR HUECOS.
001000 01  REG-CLIENTE-CLIID-NUM REDEFINES REG-CLIENTE.
001010     03  CLIN-ID-NUMERICO    PIC 9(08).
001020     03  FILLER              PIC X(198).
001030*
001040*    LISTADO DE CLIENTES - IMPRESION 132 COLUMNAS
001050 FD  ARCH-REPORTE
001060     BLOCK CONTAINS 0 RECORDS
001070     RECORDING MODE IS F.
001080*    UNA SOLA LINEA GENERICA DE 132 - EL FORMATO REAL DE CADA
001090*    RENGLON (TITULO, DETALLE, TOTALES) SE ARMA EN WORKING-STORAGE
001100*    Y SE ESCRIBE "FROM" ESA AREA, NO DESDE ESTE FD.
001110 01  REG-IMPRESION               PIC X(132).
001120*
001130*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001140 WORKING-STORAGE SECTION.
001150*----------- ARCHIVOS --------------------------------------------
001160*    CODIGOS DE ESTADO DE ARCHIVO (FILE STATUS) DE LOS DOS SELECT
001170*    DE ARRIBA - '00' ES OK, '10' ES FIN DE ARCHIVO EN LECTURA
001180*    SECUENCIAL, CUALQUIER OTRO VALOR ES ERROR DE E/S.
001190 77  FS-CLIMAE               PIC XX         VALUE SPACES.
001200 77  FS-LISTADO              PIC XX         VALUE SPACES.
001210*
001220*    BANDERA DE FIN DE PROCESO - SE PRENDE CUANDO 2100-LEER-CLI-I
001230*    LLEGA AL FINAL DEL MAESTRO Y CORTA EL PERFORM ... UNTIL DE
001240*    MAIN-PROGRAM-I.
001250 77  WS-STATUS-FIN           PIC X          VALUE 'N'.
001260     88  WS-FIN-LECTURA                     VALUE 'Y'.
001270     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001280*
001290*----------- VARIABLES -------------------------------------------
001300*    NO SE USA EN ESTE PROGRAMA - QUEDA DECLARADA POR PARIDAD CON
001310*    EL RESTO DE LA FAMILIA PGML*, QUE SI TIENE DISPOSICIONES DE
001320*    MOVIMIENTO PARA IMPRIMIR (ESTE PROGRAMA NO PROCESA
001330*    MOVIMIENTOS, SOLO LISTA EL MAESTRO TAL COMO ESTA).
001340 77  WS-DISPOSICION          PIC X(40)      VALUE SPACES.
001350*
001360*----------- ACUMULADORES ----------------------------------------
001370*    LOS TRES CONTADORES DEL PIE DEL LISTADO (VER 9999-FINAL-I).
001380*    COMP PARA QUE LA SUMA SEA BINARIA Y NO ZONADA.
001390 77  WS-CANT-CLIENTES        PIC 9(05) COMP VALUE ZERO.
001400 77  WS-CANT-CON-MULTAS      PIC 9(05) COMP VALUE ZERO.
001410 77  WS-CANT-MULTAS-TOTAL    PIC 9(07) COMP VALUE ZERO.
001420*
001430*    Y2K (REQ-1820) - VENTANA DE SIGLO PARA EL AAAA DE LA FECHA
001440*    DE CORRIDA (ACCEPT ... FROM DATE SOLO ENTREGA 2 DIGITOS).
001450 77  WS-FEC-COR-AAAA         PIC 9(04) COMP VALUE ZERO.
001460*
001470*----------- IMPRESION -------------------------------------------
001480*    WS-CUENTA-LINEA CONTROLA EL SALTO DE PAGINA (VER
001490*    6200-IMPRIMIR-DETALLE-I); WS-CUENTA-PAGINA VA IMPRESO EN EL
001500*    TITULO DE CADA PAGINA (WS-TIT-PAGINA, MAS ABAJO).
001510 77  WS-CUENTA-LINEA         PIC 9(02) COMP VALUE ZERO.
001520 77  WS-CUENTA-PAGINA        PIC 9(03) COMP VALUE ZERO.
001530*
001540*    FECHA DEL SISTEMA AL MOMENTO DE CORRER EL PASE (ACCEPT FROM
001550*    DATE, AAMMDD) - SOLO PARA EL TITULO DEL LISTADO Y PARA LA
001560*    VALIDACION DE SIGLO DE 1010-VALIDAR-ANIO-CORR-I.
001570 01  WS-FECHA-CORRIDA.
001580     03  WS-FEC-COR-AA       PIC 99         VALUE ZERO.
001590     03  WS-FEC-COR-MM       PIC 99         VALUE ZERO.
001600     03  WS-FEC-COR-DD       PIC 99         VALUE ZERO.
001610*
001620*    ENCABEZADO DE PAGINA - VA CON AFTER PAGE (SALTO DE
001630*    FORMULARIO) EN 6100-IMPRIMIR-TITULOS-I.
001640 01  WS-LINEA-TITULO.
001650     03  FILLER              PIC X(45)      VALUE SPACES.
001660     03  FILLER              PIC X(30)      VALUE
001670         'LISTADO DEL MAESTRO CLIENTES'.
001680     03  FILLER              PIC X(17)      VALUE SPACES.
001690     03  FILLER              PIC X(08)      VALUE 'PAGINA: '.
001700     03  WS-TIT-PAGINA       PIC ZZ9.
001710     03  FILLER              PIC X(29)      VALUE SPACES.
001720*
001730 01  WS-LINEA-FECHA.
001740     03  FILLER              PIC X(05)      VALUE SPACES.
001750     03  FILLER              PIC X(18)      VALUE
001760         'FECHA DE PROCESO: '.
001770     03  WS-FEC-IMP          PIC 99/99/99.
001780     03  FILLER              PIC X(101)     VALUE SPACES.
001790*
001800*    ENCABEZADO DE COLUMNAS - SE REPITE EN CADA SALTO DE PAGINA
001810*    JUNTO CON WS-LINEA-TITULO Y WS-LINEA-FECHA.
001820 01  WS-LINEA-SUBTITULO.
001830     03  FILLER              PIC X(01)      VALUE '|'.
001840     03  FILLER              PIC X(10)      VALUE ' ID-CLIENT'.
001850     03  FILLER              PIC X(01)      VALUE '|'.
001860     03  FILLER              PIC X(46)      VALUE
001870         ' NOMBRE                                      '.
001880     03  FILLER              PIC X(01)      VALUE '|'.
001890     03  FILLER              PIC X(08)      VALUE ' MULTAS '.
001900     03  FILLER              PIC X(01)      VALUE '|'.
001910     03  FILLER              PIC X(32)      VALUE
001920         ' PRIMERA DESCRIPCION DE MULTA  '.
001930     03  FILLER              PIC X(32)      VALUE SPACES.
001940*
001950*    UN RENGLON POR CLIENTE - ARMADO EN 6200-IMPRIMIR-DETALLE-I A
001960*    PARTIR DE REG-CLIENTE.
001970 01  WS-LINEA-DETALLE.
001980     03  FILLER              PIC X(01)      VALUE '|'.
001990     03  DET-CLI-ID          PIC X(10).
002000     03  FILLER              PIC X(01)      VALUE '|'.
002010     03  DET-NOMBRE          PIC X(46).
002020     03  FILLER              PIC X(01)      VALUE '|'.
002030     03  DET-MULTAS          PIC ZZ9.
002040     03  FILLER              PIC X(05)      VALUE SPACES.
002050     03  FILLER              PIC X(01)      VALUE '|'.
002060     03  DET-1RA-MULTA       PIC X(32).
002070     03  FILLER              PIC X(32)      VALUE SPACES.
002080*
002090*    RENGLON GENERICO PARA EL PIE DEL LISTADO - SE USA TRES VECES
002100*    EN 9999-FINAL-I, UNA POR CADA CONTADOR.
002110 01  WS-LINEA-TOTALES.
002120     03  FILLER              PIC X(02)      VALUE SPACES.
002130     03  TOT-ETIQUETA        PIC X(40).
002140     03  TOT-VALOR           PIC ZZZ,ZZ9.
002150     03  FILLER              PIC X(83)      VALUE SPACES.
002160*
002170*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002180 PROCEDURE DIVISION.
002190*
002200 MAIN-PROGRAM-I.
002210*
002220*    ESTRUCTURA CLASICA DE LISTADO: ABRIR/PRECARGAR EL PRIMER
002230*    REGISTRO (1000), UNA VUELTA POR CLIENTE HASTA FIN DE
002240*    ARCHIVO (2000), CERRAR/TOTALIZAR (9999).
002250     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002260     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002270         UNTIL WS-FIN-LECTURA.
002280     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002290*
002300 MAIN-PROGRAM-F. GOBACK.
002310*
002320*-----------------------------------------------------------------
002330*    RUTINA DE APERTURA.  ARCH-CLIENTES SE ABRE INPUT (SOLO
002340*    LECTURA); ARCH-REPORTE SE ABRE OUTPUT PORQUE EL LISTADO SE
002350*    REGENERA CADA CORRIDA.
002360 1000-INICIO-I.
002370*
002380*    WS-FECHA-CORRIDA ALIMENTA EL TITULO DEL LISTADO Y LA
002390*    VALIDACION DE SIGLO DE 1010 (VER BANNER DE ESE PARRAFO).
002400     ACCEPT WS-FECHA-CORRIDA FROM DATE.
002410     MOVE WS-FEC-COR-DD      TO WS-FEC-IMP (1:2).
002420     MOVE WS-FEC-COR-MM      TO WS-FEC-IMP (4:2).
002430     MOVE WS-FEC-COR-AA      TO WS-FEC-IMP (7:2).
002440     MOVE 1                  TO WS-CUENTA-PAGINA.
002450     MOVE 99                 TO WS-CUENTA-LINEA.
002460     SET WS-NO-FIN-LECTURA   TO TRUE.
002470     PERFORM 1010-VALIDAR-ANIO-CORR-I
002480        THRU 1010-VALIDAR-ANIO-CORR-F.
002490*
002500     OPEN INPUT  ARCH-CLIENTES.
002510     IF FS-CLIMAE IS NOT EQUAL '00'
002520        DISPLAY '*ERROR EN OPEN CLIENTES = ' FS-CLIMAE
002530        MOVE 9999 TO RETURN-CODE
002540        SET WS-FIN-LECTURA TO TRUE
002550     END-IF.
002560*
002570     OPEN OUTPUT ARCH-REPORTE.
002580     IF FS-LISTADO IS NOT EQUAL '00'
002590        DISPLAY '*ERROR EN OPEN REPORTE = ' FS-LISTADO
002600        MOVE 9999 TO RETURN-CODE
002610        SET WS-FIN-LECTURA TO TRUE
002620     END-IF.
002630*
002640*    SE PRECARGA EL PRIMER CLIENTE PARA QUE EL UNTIL DE
002650*    2000-PROCESO-I EN MAIN-PROGRAM-I PUEDA EVALUARSE DESDE LA
002660*    PRIMERA VUELTA.
002670     PERFORM 2100-LEER-CLI-I THRU 2100-LEER-CLI-F.
002680*
002690 1000-INICIO-F. EXIT.
002700*
002710*    Y2K (REQ-1820) - EL AAAA DE LA FECHA DE CORRIDA SE ARMA CON
002720*    VENTANA DE SIGLO (00-49 = 20XX, 50-99 = 19XX) Y SE VALIDA
002730*    QUE QUEDE EN UN RANGO RAZONABLE. SOLO ADVERTENCIA EN CONSOLA.
002740 1010-VALIDAR-ANIO-CORR-I.
002750*
002760     IF WS-FEC-COR-AA IS LESS THAN 50
002770        COMPUTE WS-FEC-COR-AAAA = 2000 + WS-FEC-COR-AA
002780     ELSE
002790        COMPUTE WS-FEC-COR-AAAA = 1900 + WS-FEC-COR-AA
002800     END-IF.
002810     IF WS-FEC-COR-AAAA IS LESS THAN 1989
002820        OR WS-FEC-COR-AAAA IS GREATER THAN 2099
002830        DISPLAY '*ADVERTENCIA AAAA FUERA DE RANGO EN CORRIDA: '
002840                WS-FEC-COR-AAAA
002850     END-IF.
002860*
002870 1010-VALIDAR-ANIO-CORR-F. EXIT.
002880*
002890*-----------------------------------------------------------------
002900*    CUERPO DEL LISTADO - UNA ITERACION POR CLIENTE YA LEIDO EN
002910*    MEMORIA.  A DIFERENCIA DE PGMLRENT ESTE PROGRAMA NO
002920*    DESPACHA POR CODIGO DE MOVIMIENTO: SOLO IMPRIME Y ACUMULA.
002930 2000-PROCESO-I.
002940*
002950     PERFORM 6200-IMPRIMIR-DETALLE-I THRU 6200-IMPRIMIR-DETALLE-F.
002960     ADD 1 TO WS-CANT-CLIENTES.
002970*    EL CLIENTE CUENTA PARA WS-CANT-CON-MULTAS SI TIENE AL MENOS
002980*    UNA MULTA ASENTADA, SIN IMPORTAR CUANTAS.
002990     IF CLI-CANT-MULTAS IS GREATER THAN ZERO
003000        ADD 1 TO WS-CANT-CON-MULTAS
003010     END-IF.
003020     ADD CLI-CANT-MULTAS TO WS-CANT-MULTAS-TOTAL.
003030     PERFORM 2100-LEER-CLI-I THRU 2100-LEER-CLI-F.
003040*
003050 2000-PROCESO-F. EXIT.
003060*
003070*-----------------------------------------------------------------
003080*    LECTURA SECUENCIAL DEL MAESTRO DE CLIENTES, EN ORDEN DE
003090*    ARCHIVO (POR CLI-ID).  SE LLAMA UNA VEZ AL FINAL DE
003100*    1000-INICIO-I Y OTRA AL FINAL DE CADA VUELTA DE 2000.
003110 2100-LEER-CLI-I.
003120*
003130     READ ARCH-CLIENTES NEXT RECORD INTO REG-CLIENTE.
003140*
003150     EVALUATE FS-CLIMAE
003160        WHEN '00'
003170           CONTINUE
003180        WHEN '10'
003190           SET WS-FIN-LECTURA TO TRUE
003200        WHEN OTHER
003210           DISPLAY '*ERROR EN LECTURA CLIENTES : ' FS-CLIMAE
003220           MOVE 9999 TO RETURN-CODE
003230           SET WS-FIN-LECTURA TO TRUE
003240     END-EVALUATE.
003250*
003260 2100-LEER-CLI-F. EXIT.
003270*
003280*----  IMPRESION DE TITULOS DEL LISTADO  ------------------------
003290*    SE LLAMA AL INICIO Y CADA VEZ QUE WS-CUENTA-LINEA SUPERA 55
003300*    (VER 6200-IMPRIMIR-DETALLE-I) - IMPRIME TITULO, FECHA Y
003310*    SUBTITULO DE COLUMNAS CON SALTO DE FORMULARIO (AFTER PAGE).
003320 6100-IMPRIMIR-TITULOS-I.
003330*
003340     ADD 1 TO WS-CUENTA-PAGINA.
003350     MOVE WS-CUENTA-PAGINA TO WS-TIT-PAGINA.
003360     WRITE REG-IMPRESION FROM WS-LINEA-TITULO AFTER PAGE.
003370     WRITE REG-IMPRESION FROM WS-LINEA-FECHA  AFTER 1.
003380     WRITE REG-IMPRESION FROM WS-LINEA-SUBTITULO AFTER 1.
003390     MOVE 4 TO WS-CUENTA-LINEA.
003400*
003410 6100-IMPRIMIR-TITULOS-F. EXIT.
003420*
003430*----  IMPRESION DE UNA LINEA DE DETALLE  -----------------------
003440 6200-IMPRIMIR-DETALLE-I.
003450*
003460*    SALTO DE PAGINA POR CONTROL DE LINEAS - EL LISTADO SALE EN
003470*    EL MISMO ORDEN QUE EL MAESTRO, SIN QUIEBRES DE DATOS.
003480     IF WS-CUENTA-LINEA IS GREATER THAN 55
003490        PERFORM 6100-IMPRIMIR-TITULOS-I
003500           THRU 6100-IMPRIMIR-TITULOS-F
003510     END-IF.
003520*
003530     MOVE CLI-ID              TO DET-CLI-ID.
003540     MOVE CLIN-NOMBRE-COMP    TO DET-NOMBRE.
003550     MOVE CLI-CANT-MULTAS     TO DET-MULTAS.
003560*    SOLO SE MUESTRA LA PRIMERA DESCRIPCION DE MULTA (SI LA HAY) -
003570*    EL DETALLE COMPLETO DE LAS 5 QUEDA EN EL MAESTRO, NO EN ESTE
003580*    LISTADO RESUMEN.
003590     IF CLI-CANT-MULTAS IS GREATER THAN ZERO
003600        MOVE CLI-MULTAS (1)   TO DET-1RA-MULTA
003610     ELSE
003620        MOVE SPACES           TO DET-1RA-MULTA
003630     END-IF.
003640     WRITE REG-IMPRESION FROM WS-LINEA-DETALLE AFTER 1.
003650     IF FS-LISTADO IS NOT EQUAL '00'
003660        DISPLAY '*ERROR EN WRITE REPORTE = ' FS-LISTADO
003670        MOVE 9999 TO RETURN-CODE
003680     END-IF.
003690     ADD 1 TO WS-CUENTA-LINEA.
003700*
003710 6200-IMPRIMIR-DETALLE-F. EXIT.
003720*
003730*----  CIERRE Y TOTALES FINALES  --------------------------------
003740*    IMPRIME EL PIE DEL LISTADO, CIERRA LOS DOS ARCHIVOS Y DEJA
003750*    UN RESUMEN EN CONSOLA PARA EL OPERADOR DEL PASE.
003760 9999-FINAL-I.
003770*
003780     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
003790     MOVE 'CLIENTES LISTADOS'              TO TOT-ETIQUETA.
003800     MOVE WS-CANT-CLIENTES TO TOT-VALOR.
003810     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
003820     MOVE 'CLIENTES CON MULTAS'            TO TOT-ETIQUETA.
003830     MOVE WS-CANT-CON-MULTAS TO TOT-VALOR.
003840     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
003850     MOVE 'MULTAS REGISTRADAS EN TOTAL'    TO TOT-ETIQUETA.
003860     MOVE WS-CANT-MULTAS-TOTAL TO TOT-VALOR.
003870     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
003880*
003890*    MISMO ORDEN DE CIERRE QUE DE APERTURA EN 1000-INICIO-I.
003900     CLOSE ARCH-CLIENTES.
003910     CLOSE ARCH-REPORTE.
003920*
003930     DISPLAY 'CLIENTES LISTADOS       = ' WS-CANT-CLIENTES.
003940     DISPLAY 'CLIENTES CON MULTAS     = ' WS-CANT-CON-MULTAS.
003950     DISPLAY 'MULTAS REGISTRADAS      = ' WS-CANT-MULTAS-TOTAL.
003960*
003970 9999-FINAL-F. EXIT.
