000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLRENT.
000120 AUTHOR. R. ESPINDOLA.
000130 INSTALLATION. DEPTO DE SISTEMAS - CIRCULACION Y PRESTAMOS.
000140 DATE-WRITTEN. 02/09/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000170*
000180*****************************************************************
000190*    PGMLRENT  -  PROCESO DE ALQUILER DE LIBROS                *
000200*    =============================================              *
000210*    LEE EL ARCHIVO DE MOVIMIENTOS (ARCH-MOVTOS) EN ORDEN DE    *
000220*    LLEGADA Y LO APLICA CONTRA LOS MAESTROS DE CLIENTES,       *
000230*    LIBROS Y ALQUILERES.  CADA MOVIMIENTO PRODUCE UNA LINEA    *
000240*    EN EL LISTADO DE ACTIVIDAD CON SU DISPOSICION (PROCESADO   *
000250*    O MOTIVO DE RECHAZO).                                      *
000260*                                                                *
000270*    CODIGOS DE MOVIMIENTO ATENDIDOS:                           *
000280*      RN  ALTA DE ALQUILER (RENTA DE UN EJEMPLAR)              *
000290*      RT  DEVOLUCION DE ALQUILER (CIERRA Y ARCHIVA)            *
000300*      DR  BAJA DE ALQUILER SIN ARCHIVAR                        *
000310*      AC  ALTA DE CLIENTE, O ACTUALIZACION SI TRAE ID          *
000320*      DC  BAJA DE CLIENTE                                      *
000330*      FI  ASENTAR MULTA A UN CLIENTE                           *
000340*****************************************************************
000350*
000360*----------------------------------------------------------------
000370*    HISTORIAL DE MODIFICACIONES
000380*----------------------------------------------------------------
000390* 02/09/89  RES  REQ-1103  PROGRAMA ORIGINAL - ALTA Y DEVOLUCION
000400* 02/22/89  RES  REQ-1103  SE AGREGA VALIDACION DE MAXIMO DE
000410*                          ALQUILERES ABIERTOS POR CLIENTE (3).
000420* 04/03/89  LFC  REQ-1140  SE AGREGA BAJA DE ALQUILER (DR) SIN
000430*                          GENERAR HISTORICO.
000440* 07/11/90  RES  REQ-1288  ALTA/BAJA/MULTA DE CLIENTE INCLUIDAS
000450*                          EN EL MISMO PASE DE MOVIMIENTOS.
000460* 01/15/91  MHV  REQ-1355  CORRIGE CORTE DE PAGINA EN EL LISTADO
000470*                          DE ACTIVIDAD (SE REPETIA EL TITULO).
000480* 09/30/92  LFC  REQ-1477  EL CODIGO AC ACTUALIZA NOMBRE/APELLIDO
000490*                          CUANDO TRAE ID DE CLIENTE EXISTENTE.
000500* 06/18/94  RES  REQ-1590  TOPE DE 5 DESCRIPCIONES DE MULTA POR
000510*                          CLIENTE; EL CONTADOR SIGUE SUMANDO.
000520* 03/02/96  MHV  REQ-1699  SE AGREGAN CONTADORES DE ALQUILERES EN
000530*                          EXISTENCIA AL PIE DEL LISTADO.
000540* 11/09/98  LFC  REQ-1820  REVISION DE FECHA 2000 (Y2K): EL AAAA
000550*                          DE TODAS LAS FECHAS DE 4 DIGITOS SE
000560*                          VALIDA EXPLICITAMENTE ANTES DE GRABAR.
000570* 02/24/99  LFC  REQ-1820  Y2K - COMPLETADO EN TABLA DE FECHAS DE
000580*                          TRABAJO; SIN PENDIENTES DE ESTE REQ.
000590* 08/14/01  RES  REQ-2015  SE UNIFICA EL RECHAZO DE ALQUILER YA
000600*                          FINALIZADO CON EL DE DEVOLUCION.
000610* 05/06/03  MHV  REQ-2188  LIB-ALQUILADO PASA DE 'S'/'N' A 'Y'/'N'
000620*                          PARA CALZAR CON EL ESTANDAR DE BANDERAS
000630*                          DE UN CARACTER DE LOS DEMAS MAESTROS.
000640* 11/19/04  LFC  REQ-2231  EL PROXIMO NUMERO DE ALQUILER Y DE
000650*                          CLIENTE SE CALCULA DEL MAESTRO AL ABRIR
000660*                          EN VEZ DE PARTIR SIEMPRE DE CERO - LOS
000670*                          MAESTROS SON PERMANENTES ENTRE CORRIDAS
000680* 02/09/05  RES  REQ-2231  SE AGREGA MOV-CLI-ID = ZEROS COMO ALTA
000690*                          DE CLIENTE, POR SI EL SISTEMA QUE ARMA
000700*                          MOVIMIENTOS RELLENA CON CEROS EN VEZ DE
000710*                          DEJAR EL DATO EN BLANCO.
000720* 07/21/05  RES  REQ-2255  EL LISTADO DE ACTIVIDAD MUESTRA EL
000730*                          ID-LIBRO EN RN/RT PROCESADOS; ANTES
000740*                          QUEDABA SIEMPRE EN BLANCO.
000750*----------------------------------------------------------------
000760*
000770*----------------------------------------------------------------
000780*    GLOSARIO DE DISPOSICIONES (WS-DISPOSICION) - VOCABULARIO
000790*    CERRADO, NO SE AGREGAN TEXTOS NUEVOS SIN ACTUALIZAR ESTE
000800*    GLOSARIO Y EL PROGRAMA QUE LEE EL LISTADO EN FORMA MANUAL.
000810*      PROCESSED                            MOVIMIENTO APLICADO
000820*      CUSTOMER NOT FOUND                   CLIENTE NO EXISTE
000830*      BOOK NOT FOUND                       TITULO/AUTOR NO EXISTE
000840*      BOOK ALREADY RENTED                  SIN EJEMPLARES LIBRES
000850*      EXCEEDED MAXIMUM NUMBER OF RENTALS   CLIENTE CON 3 O MAS
000860*        (3)                                ALQUILERES ABIERTOS
000870*      RENTAL NOT FOUND                     ALQ-ID NO EXISTE
000880*      RENTAL ALREADY FINISHED              YA TIENE ALQ-DEVUELTO
000890*                                            = 'Y'
000900*      CODIGO DE MOVIMIENTO NO VALIDO       MOV-CODIGO DESCONOCIDO
000910*----------------------------------------------------------------
000920*
000930*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SPECIAL-NAMES.
000970    C01 IS TOP-OF-FORM.
000980*
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010*
001020*    MAESTRO PERMANENTE DE CLIENTES - INDEXADO POR CLI-ID,
001030*    ABIERTO I-O (SE LEE, SE GRABA Y SE ACTUALIZA EN EL MISMO
001040*    PASE).  ACCESO DINAMICO PORQUE 3105/3420/3500 LO LEEN POR
001050*    CLAVE Y 1030/6000 LO RECORREN SECUENCIAL AL INICIO.
001060    SELECT ARCH-CLIENTES ASSIGN TO DDCLIMAE
001070        ORGANIZATION IS INDEXED
001080        ACCESS MODE IS DYNAMIC
001090        RECORD KEY IS CLI-ID
001100        FILE STATUS IS FS-CLIMAE.
001110*
001120*    MAESTRO PERMANENTE DE EJEMPLARES - MISMA IDEA QUE
001130*    ARCH-CLIENTES, INDEXADO POR LIB-ID.
001140    SELECT ARCH-LIBROS ASSIGN TO DDLIBMAE
001150        ORGANIZATION IS INDEXED
001160        ACCESS MODE IS DYNAMIC
001170        RECORD KEY IS LIB-ID
001180        FILE STATUS IS FS-LIBMAE.
001190*
001200*    MAESTRO PERMANENTE DE ALQUILERES ABIERTOS - INDEXADO POR
001210*    ALQ-ID.  UN ALQUILER SE BORRA DE ACA CUANDO SE DEVUELVE
001220*    (RT) O SE DA DE BAJA SIN HISTORICO (DR).
001230    SELECT ARCH-ALQUILERES ASSIGN TO DDALQMAE
001240        ORGANIZATION IS INDEXED
001250        ACCESS MODE IS DYNAMIC
001260        RECORD KEY IS ALQ-ID
001270        FILE STATUS IS FS-ALQMAE.
001280*
001290*    ARCHIVO DE ENTRADA DEL PASE (SECUENCIAL, SOLO LECTURA).
001300    SELECT ARCH-MOVTOS ASSIGN TO DDMOVTOS
001310        FILE STATUS IS FS-MOVTOS.
001320*
001330*    HISTORICO DE ALQUILERES DEVUELTOS - SOLO SE ESCRIBE (OPEN
001340*    EXTEND), NUNCA SE RELEE EN ESTE PROGRAMA.
001350    SELECT ARCH-ALQ-HIST ASSIGN TO DDALQHIS
001360        FILE STATUS IS FS-ALQHIS.
001370*
001380*    LISTADO DE ACTIVIDAD DEL PASE (SALIDA, 132 COLUMNAS).
001390    SELECT ARCH-REPORTE ASSIGN TO DDLISTA
001400        FILE STATUS IS FS-LISTADO.
001410*
001420*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001430 DATA DIVISION.
001440 FILE SECTION.
001450*
001460*    COPY RENCLI.
001470*******************************************
001480*    LAYOUT ARCHIVO MAESTRO DE CLIENTES    *
001490*    LARGO REGISTRO = 206 BYTES            *
001500*******************************************
001510 FD  ARCH-CLIENTES
001520     BLOCK CONTAINS 0 RECORDS
001530     RECORDING MODE IS F.
001540 01  REG-CLIENTE.
001550*        POSICION (01:08) IDENTIFICADOR DE CLIENTE
001560     03  CLI-ID              PIC X(08).
001570*        POSICION (09:20) PRIMER NOMBRE
001580     03  CLI-NOMBRE          PIC X(20).
001590*        POSICION (29:25) APELLIDO
001600     03  CLI-APELLIDO        PIC X(25).
001610*        POSICION (54:03) CANTIDAD DE MULTAS EN EL REGISTRO
001620     03  CLI-CANT-MULTAS     PIC 9(03).
001630*        POSICION (57:150) HASTA 5 DESCRIPCIONES DE MULTA
001640     03  CLI-MULTAS          PIC X(30) OCCURS 5 TIMES.
001650 01  REG-CLIENTE-BLOQUE REDEFINES REG-CLIENTE.
001660     03  FILLER              PIC X(56).
001670     03  CLI-MULTAS-TEXTO    PIC X(150).
001680*    VISTA NUMERICA DEL IDENTIFICADOR - SE USA PARA DETERMINAR EL
001690*    PROXIMO NUMERO A ASIGNAR (VER 1030-CALC-PROX-CLI-NUM-I).
001700 01  REG-CLIENTE-CLIID-NUM REDEFINES REG-CLIENTE.
001710     03  CLIN-ID-NUMERICO    PIC 9(08).
001720     03  FILLER              PIC X(198).
001730*
001740*    COPY RENLIB.
001750*******************************************
001760*    LAYOUT ARCHIVO MAESTRO DE LIBROS      *
001770*    LARGO REGISTRO = 77 BYTES             *
001780*******************************************
001790 FD  ARCH-LIBROS
001800     BLOCK CONTAINS 0 RECORDS
001810     RECORDING MODE IS F.
001820 01  REG-LIBRO.
001830*        POSICION (01:08) IDENTIFICADOR DE EJEMPLAR
001840     03  LIB-ID              PIC X(08).
001850*        POSICION (09:30) TITULO
001860     03  LIB-TITULO          PIC X(30).
001870*        POSICION (39:25) AUTOR
001880     03  LIB-AUTOR           PIC X(25).
001890*        POSICION (64:13) ISBN
001900     03  LIB-ISBN            PIC X(13).
001910*        POSICION (77:01) 'Y' ALQUILADO / 'N' DISPONIBLE
001920     03  LIB-ALQUILADO       PIC X(01).
001930*
001940*    COPY RENALQ.
001950*******************************************
001960*    LAYOUT ARCHIVO DE ALQUILERES ACTIVOS  *
001970*    LARGO REGISTRO = 53 BYTES             *
001980*******************************************
001990 FD  ARCH-ALQUILERES
002000     BLOCK CONTAINS 0 RECORDS
002010     RECORDING MODE IS F.
002020 01  REG-ALQUILER.
002030*        POSICION (01:08) IDENTIFICADOR DE ALQUILER
002040     03  ALQ-ID              PIC X(08).
002050*        POSICION (09:08) IDENTIFICADOR DE CLIENTE
002060     03  ALQ-CLI-ID          PIC X(08).
002070*        POSICION (17:08) IDENTIFICADOR DE EJEMPLAR
002080     03  ALQ-LIB-ID          PIC X(08).
002090*        POSICION (25:01) 'Y' FINALIZADO / 'N' ABIERTO
002100     03  ALQ-DEVUELTO        PIC X(01).
002110*        POSICION (26:14) FECHA-HORA DE SALIDA AAAAMMDDHHMMSS
002120     03  ALQ-FEC-SALIDA      PIC 9(14).
002130*        POSICION (40:14) FECHA-HORA DE REGRESO, CERO SI ABIERTO
002140     03  ALQ-FEC-REGRESO     PIC 9(14).
002150*    VISTA NUMERICA DEL IDENTIFICADOR - SE USA PARA DETERMINAR EL
002160*    PROXIMO NUMERO A ASIGNAR (VER 6010-CALC-EXIST-ALQ-PASO-I).
002170 01  REG-ALQUILER-IDNUM REDEFINES REG-ALQUILER.
002180     03  ALQN-ID-NUMERICO    PIC 9(08).
002190     03  FILLER              PIC X(45).
002200*
002210*    COPY RENHIS.
002220*******************************************
002230*    LAYOUT ARCHIVO HISTORICO DE ALQUILER  *
002240*    LARGO REGISTRO = 127 BYTES            *
002250*    SOLO SALIDA - NO SE RELEE EN EL PASE  *
002260*******************************************
002270 FD  ARCH-ALQ-HIST
002280     BLOCK CONTAINS 0 RECORDS
002290     RECORDING MODE IS F.
002300 01  REG-ALQ-HISTORICO.
002310*        POSICION (01:30) TITULO DEL LIBRO DEVUELTO
002320     03  ALQH-TITULO         PIC X(30).
002330*        POSICION (31:25) AUTOR DEL LIBRO DEVUELTO
002340     03  ALQH-AUTOR          PIC X(25).
002350*        POSICION (56:13) ISBN DEL LIBRO DEVUELTO
002360     03  ALQH-ISBN           PIC X(13).
002370*        POSICION (69:20) NOMBRE DEL CLIENTE QUE DEVOLVIO
002380     03  ALQH-NOMBRE         PIC X(20).
002390*        POSICION (89:25) APELLIDO DEL CLIENTE QUE DEVOLVIO
002400     03  ALQH-APELLIDO       PIC X(25).
002410*        POSICION (114:14) FECHA-HORA DEL MOVIMIENTO RT
002420     03  ALQH-FECHA          PIC 9(14).
002430*
002440*    COPY RENMOV.
002450*******************************************
002460*    LAYOUT ARCHIVO DE MOVIMIENTOS (ENTRADA DEL PASE)
002470*    LARGO REGISTRO = 117 BYTES            *
002480*******************************************
002490 FD  ARCH-MOVTOS
002500     BLOCK CONTAINS 0 RECORDS
002510     RECORDING MODE IS F.
002520 01  REG-MOVIMIENTO.
002530*        POSICION (01:02) RN/RT/AC/DC/FI/DR
002540     03  MOV-CODIGO          PIC X(02).
002550*        POSICION (03:08) ID DE CLIENTE (RN, DC, FI, AC-ACTUALIZ)
002560     03  MOV-CLI-ID          PIC X(08).
002570*        POSICION (11:08) ID DE ALQUILER (RT, DR)
002580     03  MOV-ALQ-ID          PIC X(08).
002590*        POSICION (19:30) TITULO (RN) O NOMBRE NUEVO (AC)
002600     03  MOV-TITULO          PIC X(30).
002610*        POSICION (49:25) AUTOR (RN) O APELLIDO NUEVO (AC)
002620     03  MOV-AUTOR           PIC X(25).
002630*        POSICION (74:30) DESCRIPCION DE MULTA (FI)
002640     03  MOV-DESC-MULTA      PIC X(30).
002650*        POSICION (104:14) FECHA-HORA EFECTIVA DEL MOVIMIENTO
002660     03  MOV-FECHA           PIC 9(14).
002670*    VISTA ALTERNATIVA USADA SOLO CUANDO MOV-CODIGO = 'AC' Y
002680*    EL MOVIMIENTO TRAE NOMBRE/APELLIDO NUEVOS EN VEZ DE TITULO/
002690*    AUTOR (VER 3400-PROCESAR-AC-I).
002700 01  MOV-DATOS-ALTA REDEFINES REG-MOVIMIENTO.
002710     03  FILLER                  PIC X(18).
002720     03  MOV-CLI-NOMBRE-NUEVO    PIC X(30).
002730     03  MOV-CLI-APELLIDO-NUEVO  PIC X(25).
002740     03  FILLER                  PIC X(44).
002750*
002760*    LISTADO DE ACTIVIDAD - IMPRESION 132 COLUMNAS
002770 FD  ARCH-REPORTE
002780     BLOCK CONTAINS 0 RECORDS
002790     RECORDING MODE IS F.
002800 01  REG-IMPRESION               PIC X(132).
002810*
002820*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002830 WORKING-STORAGE SECTION.
002840*=================================*
002850*----------- ARCHIVOS ------------------------------------------
002860*    UN CODIGO DE ESTADO DE ARCHIVO POR SELECT.  SE REVISAN
002870*    DESPUES DE CADA OPEN/READ/WRITE/REWRITE/DELETE Y SE
002880*    ANOTAN EN EL DISPLAY DE ERROR SI VIENE DISTINTO DE '00'.
002890 77  FS-CLIMAE               PIC XX         VALUE SPACES.
002900 77  FS-LIBMAE               PIC XX         VALUE SPACES.
002910 77  FS-ALQMAE               PIC XX         VALUE SPACES.
002920 77  FS-MOVTOS               PIC XX         VALUE SPACES.
002930 77  FS-ALQHIS               PIC XX         VALUE SPACES.
002940 77  FS-LISTADO              PIC XX         VALUE SPACES.
002950*
002960*    UN SWITCH 88 POR CONDICION DE FIN DE PASE/BUSQUEDA, SEGUN
002970*    LA COSTUMBRE DEL DEPARTAMENTO (VALUE 'Y'/'N' EN VEZ DE
002980*    PROBAR EL AT END DIRECTAMENTE EN CADA PERFORM).
002990 77  WS-STATUS-FIN           PIC X          VALUE 'N'.
003000     88  WS-FIN-LECTURA                     VALUE 'Y'.
003010     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
003020*
003030*    CONTROLA EL PERFORM ... UNTIL DEL RECORRIDO SECUENCIAL DE
003040*    ARCH-LIBROS EN 3110/3120 (BUSQUEDA POR TITULO/AUTOR Y
003050*    BUSQUEDA DE EJEMPLAR LIBRE).
003060 77  WS-FIN-BUSQ-LIB         PIC X          VALUE 'N'.
003070     88  WS-FIN-BUSQUEDA-LIB                VALUE 'Y'.
003080     88  WS-NO-FIN-BUSQ-LIB                 VALUE 'N'.
003090*
003100*    CONTROLA EL RECORRIDO SECUENCIAL DE ARCH-ALQUILERES EN
003110*    6000/6010 (CALCULO INICIAL DE EXISTENCIA Y DE PROXIMO ID).
003120 77  WS-FIN-BUSQ-ALQ         PIC X          VALUE 'N'.
003130     88  WS-FIN-BUSQUEDA-ALQ                VALUE 'Y'.
003140     88  WS-NO-FIN-BUSQ-ALQ                 VALUE 'N'.
003150*
003160*    CONTROLA EL RECORRIDO SECUENCIAL DE ARCH-CLIENTES EN
003170*    1030/1031 (CALCULO INICIAL DE PROXIMO ID DE CLIENTE).
003180 77  WS-FIN-BUSQ-CLI         PIC X          VALUE 'N'.
003190     88  WS-FIN-BUSQUEDA-CLI                VALUE 'Y'.
003200     88  WS-NO-FIN-BUSQ-CLI                 VALUE 'N'.
003210*
003220*    RESULTADO DE LA LECTURA DIRECTA DE ARCH-CLIENTES POR
003230*    CLI-ID (3105-BUSCAR-CLIENTE-I).
003240 77  WS-SW-CLI               PIC X          VALUE 'N'.
003250     88  CLI-ENCONTRADO                     VALUE 'S'.
003260     88  CLI-NO-ENCONTRADO                  VALUE 'N'.
003270*
003280*    RESULTADO DE LA BUSQUEDA DE TITULO/AUTOR EN ARCH-LIBROS
003290*    (3110-BUSCAR-TITAUT-I) - INDICA SI EXISTE ALGUN EJEMPLAR
003300*    DE ESE TITULO, SIN IMPORTAR SI ESTA ALQUILADO O NO.
003310 77  WS-SW-LIB-EXISTE        PIC X          VALUE 'N'.
003320     88  LIB-EXISTE                         VALUE 'S'.
003330     88  LIB-NO-EXISTE                      VALUE 'N'.
003340*
003350*    RESULTADO DE LA BUSQUEDA DE UN EJEMPLAR DISPONIBLE DEL
003360*    MISMO TITULO/AUTOR (3120-BUSCAR-LIB-LIBRE-I).
003370 77  WS-SW-LIB-LIBRE         PIC X          VALUE 'N'.
003380     88  LIB-LIBRE-ENCONTRADO                VALUE 'S'.
003390     88  LIB-LIBRE-NO-ENCONTRADO             VALUE 'N'.
003400*
003410*    RESULTADO DE LA LECTURA DIRECTA DE ARCH-ALQUILERES POR
003420*    ALQ-ID (3200-PROCESAR-RT-I).
003430 77  WS-SW-ALQ               PIC X          VALUE 'N'.
003440     88  ALQ-ENCONTRADO                     VALUE 'S'.
003450     88  ALQ-NO-ENCONTRADO                  VALUE 'N'.
003460*
003470*----------- VARIABLES  ------------------------------------------
003480*    TEXTO DE DISPOSICION QUE VA A LA COLUMNA DEL LISTADO -
003490*    'PROCESSED' O EL MOTIVO DE RECHAZO (VOCABULARIO CERRADO,
003500*    VER 2000-PROCESO-I Y LAS RUTINAS 31XX/32XX/33XX/34XX).
003510 77  WS-DISPOSICION          PIC X(40)      VALUE SPACES.
003520*    SUBINDICE DE TABLA GENERAL (OCCURS DE MULTAS, ETC).
003530 77  WS-SUBSCRIPTO           PIC 9(02) COMP VALUE ZERO.
003540*    ALTO DE MARCA DE ALQUILERES/CLIENTES YA ASIGNADOS - SE
003550*    SIEMBRA UNA SOLA VEZ AL INICIO (VER 1030 Y 6000/6010) Y
003560*    LUEGO SE LE SUMA 1 CADA VEZ QUE SE CREA UN REGISTRO NUEVO.
003570 77  WS-PROX-ALQ-NUM         PIC 9(08) COMP VALUE ZERO.
003580 77  WS-PROX-CLI-NUM         PIC 9(08) COMP VALUE ZERO.
003590*    FORMATO EDITADO (DISPLAY, CON CEROS A LA IZQUIERDA) DEL
003600*    CONTADOR COMP DE ARRIBA, LISTO PARA MOVER AL CAMPO
003610*    ALFANUMERICO ALQ-ID/CLI-ID DEL MAESTRO.
003620 77  WS-ALQ-NUM-EDITADO      PIC 9(08)      VALUE ZERO.
003630 77  WS-CLI-NUM-EDITADO      PIC 9(08)      VALUE ZERO.
003640*
003650*----------- ACUMULADORES ---------------------------------------
003660*    TOTALES DEL PASE, IMPRESOS AL PIE DEL LISTADO POR
003670*    9910-IMPRIMIR-TOTAL-I.  TODOS COMP PARA QUE LA SUMA SEA
003680*    EN BINARIO, NO ZONA/DISPLAY.
003690 77  WS-CANT-LEIDAS          PIC 9(05) COMP VALUE ZERO.
003700 77  WS-CANT-PROCESADAS      PIC 9(05) COMP VALUE ZERO.
003710 77  WS-CANT-RECHAZADAS      PIC 9(05) COMP VALUE ZERO.
003720 77  WS-CANT-ALQ-CREADOS     PIC 9(05) COMP VALUE ZERO.
003730 77  WS-CANT-ALQ-DEVUELTOS   PIC 9(05) COMP VALUE ZERO.
003740 77  WS-CANT-ALQ-ELIMINADOS  PIC 9(05) COMP VALUE ZERO.
003750 77  WS-CANT-CLI-ALTAS       PIC 9(05) COMP VALUE ZERO.
003760 77  WS-CANT-CLI-BAJAS       PIC 9(05) COMP VALUE ZERO.
003770 77  WS-CANT-CLI-ACTUALIZ    PIC 9(05) COMP VALUE ZERO.
003780 77  WS-CANT-MULTAS-APLIC    PIC 9(05) COMP VALUE ZERO.
003790 77  WS-CANT-ALQ-ABIERTOS    PIC 9(05) COMP VALUE ZERO.
003800*    ESTOS TRES SE CALCULAN UNA SOLA VEZ AL ABRIR (6000/6010)
003810*    Y LUEGO SE AJUSTAN A MEDIDA QUE RT/DR MUEVEN ALQUILERES
003820*    DE ABIERTO A FINALIZADO O LOS DAN DE BAJA SIN ARCHIVAR.
003830 77  WS-CANT-ALQ-EXIST-FIN   PIC 9(07) COMP VALUE ZERO.
003840 77  WS-CANT-ALQ-EXIST-ABI   PIC 9(07) COMP VALUE ZERO.
003850 77  WS-CANT-ALQ-EXIST-TOT   PIC 9(07) COMP VALUE ZERO.
003860*
003870*----------- IMPRESION ------------------------------------------
003880*    CONTROL DE SALTO DE PAGINA (SE REPITE EL TITULO CADA VEZ
003890*    QUE WS-CUENTA-LINEA SUPERA 55, VER 6200-IMPRIMIR-DETALLE-I).
003900 77  WS-CUENTA-LINEA         PIC 9(02) COMP VALUE ZERO.
003910 77  WS-CUENTA-PAGINA        PIC 9(03) COMP VALUE ZERO.
003920*    CARACTER SEPARADOR DE COLUMNAS DEL LISTADO EN FORMA DE
003930*    TABLA ('|'), Y LAS DOS LINEAS EN BLANCO/GUIONES QUE
003940*    ENMARCAN EL ENCABEZADO.
003950 77  WS-PIPE                 PIC X          VALUE '|'.
003960 77  WS-LINEA-SEP            PIC X(132)     VALUE ALL '-'.
003970 77  WS-SEPARATE             PIC X(132)     VALUE SPACES.
003980*
003990*    FECHA DEL SISTEMA AL MOMENTO DE CORRER EL PASE (ACCEPT
004000*    FROM DATE, AAMMDD) - SOLO SE USA PARA EL TITULO DEL
004010*    LISTADO (WS-LINEA-FECHA).  LA VALIDACION DE SIGLO DEL
004020*    PASE SE HACE SOBRE MOV-FECHA, VER 2110-VALIDAR-ANIO-MOV-I.
004030 01  WS-FECHA-CORRIDA.
004040     03  WS-FEC-COR-AA       PIC 99         VALUE ZERO.
004050     03  WS-FEC-COR-MM       PIC 99         VALUE ZERO.
004060     03  WS-FEC-COR-DD       PIC 99         VALUE ZERO.
004070*
004080*    VISTA DE UNA FECHA-HORA AAAAMMDDHHMMSS PARA IMPRIMIR EN
004090*    EL DETALLE DEL LISTADO (RN, RT, DR, ETC).
004100 01  WS-TIMESTAMP-MOV            PIC 9(14) VALUE ZERO.
004110 01  WS-TIMESTAMP-DESGLOSE REDEFINES WS-TIMESTAMP-MOV.
004120     03  WS-TS-AAAA          PIC 9(04).
004130     03  WS-TS-MM            PIC 9(02).
004140     03  WS-TS-DD            PIC 9(02).
004150     03  WS-TS-HH            PIC 9(02).
004160     03  WS-TS-MI            PIC 9(02).
004170     03  WS-TS-SS            PIC 9(02).
004180*
004190*    LINEAS DE ENCABEZADO DEL LISTADO - SE REIMPRIMEN CADA VEZ
004200*    QUE SE CUMPLE EL TOPE DE WS-CUENTA-LINEA (VER
004210*    6100-IMPRIMIR-TITULOS-I).
004220 01  WS-LINEA-TITULO.
004230     03  FILLER              PIC X(45)      VALUE SPACES.
004240     03  FILLER              PIC X(35)      VALUE
004250         'LISTADO DE ACTIVIDAD DE ALQUILERES'.
004260     03  FILLER              PIC X(12)      VALUE SPACES.
004270     03  FILLER              PIC X(08)      VALUE 'PAGINA: '.
004280     03  WS-TIT-PAGINA       PIC ZZ9.
004290     03  FILLER              PIC X(29)      VALUE SPACES.
004300*
004310 01  WS-LINEA-FECHA.
004320     03  FILLER              PIC X(05)      VALUE SPACES.
004330     03  FILLER              PIC X(18)      VALUE
004340         'FECHA DE PROCESO: '.
004350     03  WS-FEC-IMP          PIC 99/99/99.
004360     03  FILLER              PIC X(101)     VALUE SPACES.
004370*
004380 01  WS-LINEA-SUBTITULO.
004390     03  FILLER              PIC X(01)      VALUE '|'.
004400     03  FILLER              PIC X(04)      VALUE ' COD'.
004410     03  FILLER              PIC X(01)      VALUE '|'.
004420     03  FILLER              PIC X(10)      VALUE ' ID-CLIENT'.
004430     03  FILLER              PIC X(01)      VALUE '|'.
004440     03  FILLER              PIC X(10)      VALUE ' ID-ALQUIL'.
004450     03  FILLER              PIC X(01)      VALUE '|'.
004460     03  FILLER              PIC X(10)      VALUE ' ID-LIBRO '.
004470     03  FILLER              PIC X(01)      VALUE '|'.
004480     03  FILLER              PIC X(40)
004490         VALUE ' DISPOSICION                            '.
004500     03  FILLER              PIC X(53)      VALUE SPACES.
004510*
004520*    UNA LINEA POR MOVIMIENTO LEIDO.  ID-ALQUIL/ID-LIBRO
004530*    QUEDAN EN BLANCO CUANDO EL MOVIMIENTO NO INVOLUCRA ESE
004540*    DATO (VER 6200-IMPRIMIR-DETALLE-I).
004550 01  WS-LINEA-DETALLE.
004560     03  FILLER              PIC X(01)      VALUE '|'.
004570     03  DET-CODIGO          PIC X(04).
004580     03  FILLER              PIC X(01)      VALUE '|'.
004590     03  DET-CLI-ID          PIC X(10).
004600     03  FILLER              PIC X(01)      VALUE '|'.
004610     03  DET-ALQ-ID          PIC X(10).
004620     03  FILLER              PIC X(01)      VALUE '|'.
004630     03  DET-LIB-ID          PIC X(10).
004640     03  FILLER              PIC X(01)      VALUE '|'.
004650     03  DET-DISPOSICION     PIC X(40).
004660     03  FILLER              PIC X(53)      VALUE SPACES.
004670*
004680*    LINEA GENERICA DE TOTALES DEL PIE - SE REUTILIZA UNA VEZ
004690*    POR CADA CONTADOR (VER 9910-IMPRIMIR-TOTAL-I).
004700 01  WS-LINEA-TOTALES.
004710     03  FILLER              PIC X(02)      VALUE SPACES.
004720     03  TOT-ETIQUETA        PIC X(40).
004730     03  TOT-VALOR           PIC ZZZ,ZZ9.
004740     03  FILLER              PIC X(83)      VALUE SPACES.
004750*
004760*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004770 PROCEDURE DIVISION.
004780*
004790 MAIN-PROGRAM-I.
004800*
004810*    LA ESTRUCTURA DEL PASE ES LA CLASICA DE ESTE TALLER:
004820*    ABRIR/PREPARAR (1000), UNA VUELTA POR MOVIMIENTO HASTA
004830*    FIN DE ARCHIVO (2000), CERRAR/TOTALIZAR (9999).
004840     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
004850     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
004860         UNTIL WS-FIN-LECTURA.
004870     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
004880*
004890 MAIN-PROGRAM-F. GOBACK.
004900*
004910*-----------------------------------------------------------------
004920*    RUTINA DE APERTURA.  ARCH-CLIENTES, ARCH-LIBROS Y
004930*    ARCH-ALQUILERES SON MAESTROS PERMANENTES Y POR ESO SE ABREN
004940*    I-O (SE LEEN Y SE REESCRIBEN EN EL MISMO PASE); ARCH-MOVTOS
004950*    ES DE ENTRADA, ARCH-ALQ-HIST SE ABRE EXTEND PORQUE ACUMULA
004960*    HISTORIA DE TODOS LOS PASES Y ARCH-REPORTE SE ABRE OUTPUT
004970*    PORQUE EL LISTADO SE REGENERA CADA CORRIDA.
004980 1000-INICIO-I.
004990*
005000*    WS-FECHA-CORRIDA SOLO ALIMENTA EL TITULO DEL LISTADO.
005010     ACCEPT WS-FECHA-CORRIDA FROM DATE.
005020     MOVE WS-FEC-COR-DD      TO WS-FEC-IMP (1:2).
005030     MOVE WS-FEC-COR-MM      TO WS-FEC-IMP (4:2).
005040     MOVE WS-FEC-COR-AA      TO WS-FEC-IMP (7:2).
005050     MOVE 1                  TO WS-CUENTA-PAGINA.
005060     MOVE 99                 TO WS-CUENTA-LINEA.
005070     SET WS-NO-FIN-LECTURA   TO TRUE.
005080*
005090     OPEN I-O   ARCH-CLIENTES.
005100     IF FS-CLIMAE IS NOT EQUAL '00'
005110        DISPLAY '* ERROR EN OPEN CLIENTES = ' FS-CLIMAE
005120        MOVE 9999 TO RETURN-CODE
005130        SET WS-FIN-LECTURA TO TRUE
005140     END-IF.
005150*
005160     OPEN I-O   ARCH-LIBROS.
005170     IF FS-LIBMAE IS NOT EQUAL '00'
005180        DISPLAY '* ERROR EN OPEN LIBROS = ' FS-LIBMAE
005190        MOVE 9999 TO RETURN-CODE
005200        SET WS-FIN-LECTURA TO TRUE
005210     END-IF.
005220*
005230     OPEN I-O   ARCH-ALQUILERES.
005240     IF FS-ALQMAE IS NOT EQUAL '00'
005250        DISPLAY '* ERROR EN OPEN ALQUILERES = ' FS-ALQMAE
005260        MOVE 9999 TO RETURN-CODE
005270        SET WS-FIN-LECTURA TO TRUE
005280     END-IF.
005290*
005300     OPEN INPUT ARCH-MOVTOS.
005310     IF FS-MOVTOS IS NOT EQUAL '00'
005320        DISPLAY '* ERROR EN OPEN MOVTOS = ' FS-MOVTOS
005330        MOVE 9999 TO RETURN-CODE
005340        SET WS-FIN-LECTURA TO TRUE
005350     END-IF.
005360*
005370     OPEN EXTEND ARCH-ALQ-HIST.
005380     IF FS-ALQHIS IS NOT EQUAL '00'
005390        DISPLAY '* ERROR EN OPEN HISTORICO = ' FS-ALQHIS
005400        MOVE 9999 TO RETURN-CODE
005410        SET WS-FIN-LECTURA TO TRUE
005420     END-IF.
005430*
005440     OPEN OUTPUT ARCH-REPORTE.
005450     IF FS-LISTADO IS NOT EQUAL '00'
005460        DISPLAY '* ERROR EN OPEN REPORTE = ' FS-LISTADO
005470        MOVE 9999 TO RETURN-CODE
005480        SET WS-FIN-LECTURA TO TRUE
005490     END-IF.
005500*
005510*    LOS PROXIMOS NUMEROS DE ALQUILER Y DE CLIENTE SE CALCULAN
005520*    ANTES DE PROCESAR EL PRIMER MOVIMIENTO (VER BANNER DE
005530*    1030-CALC-PROX-CLI-NUM-I MAS ABAJO Y EL DE 6000 EN LA
005540*    SECCION DE RUTINAS DE APOYO).
005550     PERFORM 6000-CALC-EXIST-ALQ-I THRU 6000-CALC-EXIST-ALQ-F.
005560     PERFORM 1030-CALC-PROX-CLI-NUM-I
005570        THRU 1030-CALC-PROX-CLI-NUM-F.
005580*
005590*    SE PRECARGA EL PRIMER MOVIMIENTO PARA QUE EL UNTIL DE
005600*    2000-PROCESO-I EN MAIN-PROGRAM-I PUEDA EVALUARSE DESDE
005610*    LA PRIMERA VUELTA.
005620     PERFORM 2100-LEER-MOV-I THRU 2100-LEER-MOV-F.
005630*
005640 1000-INICIO-F. EXIT.
005650*
005660*    ARCH-CLIENTES ES UN MAESTRO PERMANENTE (SE ABRE I-O Y QUEDA
005670*    ENTRE CORRIDAS) - EL PROXIMO ID DE CLIENTE NO PUEDE PARTIR
005680*    SIEMPRE DE CERO, SE DETERMINA LEYENDO EL MAYOR CLI-ID YA
005690*    EXISTENTE EN EL MAESTRO.
005700 1030-CALC-PROX-CLI-NUM-I.
005710*    RECORRE ARCH-CLIENTES COMPLETO UNA SOLA VEZ (VIA LA VISTA
005720*    NUMERICA CLIN-ID-NUMERICO) PARA DEJAR WS-PROX-CLI-NUM EN
005730*    EL MAYOR ID YA ASIGNADO.  3411-GENERAR-ID-CLI-I LE SUMA 1.
005740     MOVE ZERO TO WS-PROX-CLI-NUM.
005750     SET WS-NO-FIN-BUSQ-CLI TO TRUE.
005760     MOVE LOW-VALUES TO CLI-ID.
005770     START ARCH-CLIENTES KEY IS NOT LESS THAN CLI-ID
005780        INVALID KEY SET WS-FIN-BUSQUEDA-CLI TO TRUE
005790     END-START.
005800     PERFORM 1031-CALC-PROX-CLI-NUM-PASO-I
005810        THRU 1031-CALC-PROX-CLI-NUM-PASO-F
005820        UNTIL WS-FIN-BUSQUEDA-CLI.
005830*
005840 1030-CALC-PROX-CLI-NUM-F. EXIT.
005850*
005860 1031-CALC-PROX-CLI-NUM-PASO-I.
005870*    UN PASO DEL RECORRIDO SECUENCIAL - COMPARA CADA REGISTRO
005880*    CONTRA EL MAXIMO VISTO HASTA AHORA.
005890     READ ARCH-CLIENTES NEXT RECORD
005900        AT END SET WS-FIN-BUSQUEDA-CLI TO TRUE
005910     END-READ.
005920     IF WS-NO-FIN-BUSQ-CLI
005930        IF CLIN-ID-NUMERICO IS GREATER THAN WS-PROX-CLI-NUM
005940           MOVE CLIN-ID-NUMERICO TO WS-PROX-CLI-NUM
005950        END-IF
005960     END-IF.
005970*
005980 1031-CALC-PROX-CLI-NUM-PASO-F. EXIT.
005990*
006000*-----------------------------------------------------------------
006010*    CUERPO DEL PASE - UNA ITERACION POR MOVIMIENTO LEIDO.  SE
006020*    DESPACHA POR MOV-CODIGO A LA RUTINA 31XX/32XX/33XX/34XX/
006030*    35XX/36XX CORRESPONDIENTE Y SE IMPRIME LA LINEA DE DETALLE
006040*    CON EL RESULTADO ANTES DE LEER EL SIGUIENTE MOVIMIENTO.
006050 2000-PROCESO-I.
006060*
006070     MOVE SPACES TO WS-DISPOSICION.
006080     ADD 1 TO WS-CANT-LEIDAS.
006090*
006100     EVALUATE MOV-CODIGO
006110        WHEN 'RN'
006120           PERFORM 3100-PROCESAR-RN-I THRU 3100-PROCESAR-RN-F
006130        WHEN 'RT'
006140           PERFORM 3200-PROCESAR-RT-I THRU 3200-PROCESAR-RT-F
006150        WHEN 'DR'
006160           PERFORM 3300-PROCESAR-DR-I THRU 3300-PROCESAR-DR-F
006170        WHEN 'AC'
006180           PERFORM 3400-PROCESAR-AC-I THRU 3400-PROCESAR-AC-F
006190        WHEN 'DC'
006200           PERFORM 3500-PROCESAR-DC-I THRU 3500-PROCESAR-DC-F
006210        WHEN 'FI'
006220           PERFORM 3600-PROCESAR-FI-I THRU 3600-PROCESAR-FI-F
006230        WHEN OTHER
006240*          CODIGO DESCONOCIDO - SE CUENTA COMO RECHAZO, NO
006250*          COMO ERROR FATAL (EL PASE SIGUE CON EL RESTO).
006260           MOVE 'CODIGO DE MOVIMIENTO NO VALIDO' TO WS-DISPOSICION
006270           ADD 1 TO WS-CANT-RECHAZADAS
006280     END-EVALUATE.
006290*
006300     PERFORM 6200-IMPRIMIR-DETALLE-I THRU 6200-IMPRIMIR-DETALLE-F.
006310     PERFORM 2100-LEER-MOV-I THRU 2100-LEER-MOV-F.
006320*
006330 2000-PROCESO-F. EXIT.
006340*
006350*-----------------------------------------------------------------
006360*    LECTURA SECUENCIAL DEL ARCHIVO DE MOVIMIENTOS.  SE HACE
006370*    UNA VEZ AL FINAL DE 1000-INICIO-I (PARA CARGAR EL PRIMER
006380*    MOVIMIENTO) Y OTRA AL FINAL DE CADA VUELTA DE 2000-PROCESO.
006390 2100-LEER-MOV-I.
006400*
006410     READ ARCH-MOVTOS INTO REG-MOVIMIENTO.
006420*
006430     EVALUATE FS-MOVTOS
006440        WHEN '00'
006450           PERFORM 2110-VALIDAR-ANIO-MOV-I
006460              THRU 2110-VALIDAR-ANIO-MOV-F
006470        WHEN '10'
006480           SET WS-FIN-LECTURA TO TRUE
006490        WHEN OTHER
006500           DISPLAY '*ERROR EN LECTURA MOVTOS : ' FS-MOVTOS
006510           MOVE 9999 TO RETURN-CODE
006520           SET WS-FIN-LECTURA TO TRUE
006530     END-EVALUATE.
006540*
006550 2100-LEER-MOV-F. EXIT.
006560*
006570*    Y2K (REQ-1820) - EL AAAA DE MOV-FECHA SE DESGLOSA Y SE
006580*    VALIDA QUE ESTE EN UN RANGO RAZONABLE. NO ES MOTIVO DE
006590*    RECHAZO DEL MOVIMIENTO, SOLO ADVERTENCIA EN CONSOLA.
006600 2110-VALIDAR-ANIO-MOV-I.
006610*
006620     MOVE MOV-FECHA TO WS-TIMESTAMP-MOV.
006630     IF WS-TS-AAAA IS LESS THAN 1900
006640        OR WS-TS-AAAA IS GREATER THAN 2099
006650        DISPLAY '*ADVERTENCIA AAAA FUERA DE RANGO EN MOVTOS: '
006660                WS-TS-AAAA
006670     END-IF.
006680*
006690 2110-VALIDAR-ANIO-MOV-F. EXIT.
006700*
006710*----  RN - ALTA DE ALQUILER  ----------------------------------
006720 3100-PROCESAR-RN-I.
006730*
006740*    PASO 1 - EL CLIENTE DEBE EXISTIR.
006750     PERFORM 3105-BUSCAR-CLIENTE-I THRU 3105-BUSCAR-CLIENTE-F.
006760     IF CLI-NO-ENCONTRADO
006770        MOVE 'CUSTOMER NOT FOUND' TO WS-DISPOSICION
006780        ADD 1 TO WS-CANT-RECHAZADAS
006790        GO TO 3100-PROCESAR-RN-F
006800     END-IF.
006810*
006820*    PASO 2 - DEBE EXISTIR ALGUN EJEMPLAR DE ESE TITULO/AUTOR.
006830     PERFORM 3110-BUSCAR-TITAUT-I THRU 3110-BUSCAR-TITAUT-F.
006840     IF LIB-NO-EXISTE
006850        MOVE 'BOOK NOT FOUND' TO WS-DISPOSICION
006860        ADD 1 TO WS-CANT-RECHAZADAS
006870        GO TO 3100-PROCESAR-RN-F
006880     END-IF.
006890*
006900*    PASO 3 - Y AL MENOS UN EJEMPLAR DE ESE TITULO DEBE ESTAR
006910*    DISPONIBLE (LIB-ALQUILADO = 'N').
006920     PERFORM 3120-BUSCAR-LIB-LIBRE-I THRU 3120-BUSCAR-LIB-LIBRE-F.
006930     IF LIB-LIBRE-NO-ENCONTRADO
006940        MOVE 'BOOK ALREADY RENTED' TO WS-DISPOSICION
006950        ADD 1 TO WS-CANT-RECHAZADAS
006960        GO TO 3100-PROCESAR-RN-F
006970     END-IF.
006980*
006990*    PASO 4 - TOPE DE NEGOCIO: NO MAS DE 3 ALQUILERES ABIERTOS
007000*    SIMULTANEOS POR CLIENTE (REQ-1103 DEL 02/22/89).
007010     PERFORM 3140-CONTAR-ALQ-CLIENTE-I
007020        THRU 3140-CONTAR-ALQ-CLIENTE-F.
007030     IF WS-CANT-ALQ-ABIERTOS NOT LESS THAN 3
007040        MOVE 'EXCEEDED MAXIMUM NUMBER OF RENTALS (3)'
007050                                    TO WS-DISPOSICION
007060        ADD 1 TO WS-CANT-RECHAZADAS
007070        GO TO 3100-PROCESAR-RN-F
007080     END-IF.
007090*
007100*    PASADAS LAS 4 VALIDACIONES: SE CREA EL ALQUILER Y SE
007110*    MARCA EL EJEMPLAR COMO ALQUILADO EN EL MISMO PASO.
007120     PERFORM 3150-CREAR-ALQUILER-I THRU 3150-CREAR-ALQUILER-F.
007130     MOVE 'Y' TO LIB-ALQUILADO.
007140     REWRITE REG-LIBRO
007150        INVALID KEY
007160           DISPLAY '*ERROR EN REWRITE LIBROS = ' FS-LIBMAE
007170           MOVE 9999 TO RETURN-CODE
007180     END-REWRITE.
007190*
007200     MOVE 'PROCESSED' TO WS-DISPOSICION.
007210     ADD 1 TO WS-CANT-PROCESADAS.
007220     ADD 1 TO WS-CANT-ALQ-CREADOS.
007230*
007240 3100-PROCESAR-RN-F. EXIT.
007250*
007260 3105-BUSCAR-CLIENTE-I.
007270*    LECTURA DIRECTA POR CLAVE - EL CLIENTE DEBE EXISTIR PARA
007280*    QUE SE PUEDA DAR DE ALTA UN ALQUILER A SU NOMBRE.
007290     MOVE MOV-CLI-ID TO CLI-ID.
007300     READ ARCH-CLIENTES
007310        INVALID KEY     SET CLI-NO-ENCONTRADO TO TRUE
007320        NOT INVALID KEY SET CLI-ENCONTRADO    TO TRUE
007330     END-READ.
007340*
007350 3105-BUSCAR-CLIENTE-F. EXIT.
007360*
007370*    BUSQUEDA POR TITULO+AUTOR - EXISTENCIA (SIN IMPORTAR SI
007380*    ESTA ALQUILADO O NO). RECORRE EL MAESTRO DESDE EL PRIMER
007390*    EJEMPLAR EN ORDEN DE ARCHIVO (RENLIB-ID).
007400 3110-BUSCAR-TITAUT-I.
007410*
007420     SET LIB-NO-EXISTE      TO TRUE.
007430     SET WS-NO-FIN-BUSQ-LIB TO TRUE.
007440     MOVE LOW-VALUES TO LIB-ID.
007450     START ARCH-LIBROS KEY IS NOT LESS THAN LIB-ID
007460        INVALID KEY SET WS-FIN-BUSQUEDA-LIB TO TRUE
007470     END-START.
007480     PERFORM 3111-BUSCAR-TITAUT-PASO-I
007490        THRU 3111-BUSCAR-TITAUT-PASO-F
007500        UNTIL WS-FIN-BUSQUEDA-LIB OR LIB-EXISTE.
007510*
007520 3110-BUSCAR-TITAUT-F. EXIT.
007530*
007540 3111-BUSCAR-TITAUT-PASO-I.
007550*    UN PASO DEL RECORRIDO - SI EL EJEMPLAR LEIDO CALZA CON EL
007560*    TITULO/AUTOR DEL MOVIMIENTO, LA BUSQUEDA TERMINA (SIN
007570*    IMPORTAR SI ESE EJEMPLAR ESTA O NO ALQUILADO).
007580     READ ARCH-LIBROS NEXT RECORD
007590        AT END SET WS-FIN-BUSQUEDA-LIB TO TRUE
007600     END-READ.
007610     IF WS-NO-FIN-BUSQ-LIB
007620        IF LIB-TITULO = MOV-TITULO AND LIB-AUTOR = MOV-AUTOR
007630           SET LIB-EXISTE TO TRUE
007640        END-IF
007650     END-IF.
007660*
007670 3111-BUSCAR-TITAUT-PASO-F. EXIT.
007680*
007690*    PRIMER EJEMPLAR DISPONIBLE ('N') CON EL MISMO TITULO+AUTOR,
007700*    EN ORDEN DE ARCHIVO - ES EL QUE QUEDA POSICIONADO PARA EL
007710*    REWRITE EN 3100-PROCESAR-RN-I.
007720 3120-BUSCAR-LIB-LIBRE-I.
007730*
007740     SET LIB-LIBRE-NO-ENCONTRADO TO TRUE.
007750     SET WS-NO-FIN-BUSQ-LIB      TO TRUE.
007760     MOVE LOW-VALUES TO LIB-ID.
007770     START ARCH-LIBROS KEY IS NOT LESS THAN LIB-ID
007780        INVALID KEY SET WS-FIN-BUSQUEDA-LIB TO TRUE
007790     END-START.
007800     PERFORM 3121-BUSCAR-LIB-LIBRE-PASO-I
007810        THRU 3121-BUSCAR-LIB-LIBRE-PASO-F
007820        UNTIL WS-FIN-BUSQUEDA-LIB OR LIB-LIBRE-ENCONTRADO.
007830*
007840 3120-BUSCAR-LIB-LIBRE-F. EXIT.
007850*
007860 3121-BUSCAR-LIB-LIBRE-PASO-I.
007870*    IGUAL QUE 3111 PERO EXIGIENDO ADEMAS LIB-ALQUILADO = 'N' -
007880*    ES EL EJEMPLAR CONCRETO QUE VA A QUEDAR ALQUILADO.
007890     READ ARCH-LIBROS NEXT RECORD
007900        AT END SET WS-FIN-BUSQUEDA-LIB TO TRUE
007910     END-READ.
007920     IF WS-NO-FIN-BUSQ-LIB
007930        IF LIB-TITULO = MOV-TITULO AND LIB-AUTOR = MOV-AUTOR
007940                              AND LIB-ALQUILADO = 'N'
007950           SET LIB-LIBRE-ENCONTRADO TO TRUE
007960        END-IF
007970     END-IF.
007980*
007990 3121-BUSCAR-LIB-LIBRE-PASO-F. EXIT.
008000*
008010*    CUENTA ALQUILERES ABIERTOS ('N') DEL CLIENTE DEL MOVIMIENTO,
008020*    RECORRIENDO TODO EL MAESTRO DE ALQUILERES.
008030 3140-CONTAR-ALQ-CLIENTE-I.
008040*
008050     MOVE ZERO TO WS-CANT-ALQ-ABIERTOS.
008060     SET WS-NO-FIN-BUSQ-ALQ TO TRUE.
008070     MOVE LOW-VALUES TO ALQ-ID.
008080     START ARCH-ALQUILERES KEY IS NOT LESS THAN ALQ-ID
008090        INVALID KEY SET WS-FIN-BUSQUEDA-ALQ TO TRUE
008100     END-START.
008110     PERFORM 3141-CONTAR-ALQ-CLIENTE-PASO-I
008120        THRU 3141-CONTAR-ALQ-CLIENTE-PASO-F
008130        UNTIL WS-FIN-BUSQUEDA-ALQ.
008140*
008150 3140-CONTAR-ALQ-CLIENTE-F. EXIT.
008160*
008170 3141-CONTAR-ALQ-CLIENTE-PASO-I.
008180*    NO SE CUENTAN LOS ALQUILERES YA DEVUELTOS (NO DEBERIA
008190*    HABER NINGUNO EN ESTE MAESTRO, PERO LA CONDICION SE PONE
008200*    IGUAL POR PRUDENCIA).
008210     READ ARCH-ALQUILERES NEXT RECORD
008220        AT END SET WS-FIN-BUSQUEDA-ALQ TO TRUE
008230     END-READ.
008240     IF WS-NO-FIN-BUSQ-ALQ
008250        IF ALQ-CLI-ID = MOV-CLI-ID AND ALQ-DEVUELTO = 'N'
008260           ADD 1 TO WS-CANT-ALQ-ABIERTOS
008270        END-IF
008280     END-IF.
008290*
008300 3141-CONTAR-ALQ-CLIENTE-PASO-F. EXIT.
008310*
008320 3150-CREAR-ALQUILER-I.
008330*    ARMA Y GRABA EL REGISTRO DE ALQUILER ABIERTO.  EL ID SE
008340*    PIDE A 3151 ANTES DE ARMAR EL REGISTRO PARA QUE QUEDE
008350*    DISPONIBLE PARA LA REWRITE DE REG-LIBRO EN 3100.
008360     PERFORM 3151-GENERAR-ID-ALQ-I THRU 3151-GENERAR-ID-ALQ-F.
008370     MOVE MOV-CLI-ID  TO ALQ-CLI-ID.
008380     MOVE LIB-ID      TO ALQ-LIB-ID.
008390     MOVE 'N'         TO ALQ-DEVUELTO.
008400     MOVE MOV-FECHA   TO ALQ-FEC-SALIDA.
008410     MOVE ZERO        TO ALQ-FEC-REGRESO.
008420     WRITE REG-ALQUILER
008430        INVALID KEY
008440           DISPLAY '*ERROR EN WRITE ALQUILERES = ' FS-ALQMAE
008450           MOVE 9999 TO RETURN-CODE
008460     END-WRITE.
008470     ADD 1 TO WS-CANT-ALQ-EXIST-TOT.
008480     ADD 1 TO WS-CANT-ALQ-EXIST-ABI.
008490*
008500 3150-CREAR-ALQUILER-F. EXIT.
008510*
008520 3151-GENERAR-ID-ALQ-I.
008530*    SIGUIENTE NUMERO DE ALQUILER, EDITADO A 8 DIGITOS CON
008540*    CEROS A LA IZQUIERDA PARA CALZAR EN EL CAMPO ALFANUMERICO
008550*    ALQ-ID (VER 1030/6010 PARA LA SEMILLA DEL CONTADOR).
008560     ADD 1 TO WS-PROX-ALQ-NUM.
008570     MOVE WS-PROX-ALQ-NUM TO WS-ALQ-NUM-EDITADO.
008580     MOVE WS-ALQ-NUM-EDITADO TO ALQ-ID.
008590*
008600 3151-GENERAR-ID-ALQ-F. EXIT.
008610*
008620*----  RT - DEVOLUCION  ------------------------------------------
008630*    CIERRA EL ALQUILER (ALQ-DEVUELTO='Y' AL MOMENTO DE ARMAR
008640*    EL HISTORICO), LIBERA EL EJEMPLAR Y MUEVE EL REGISTRO AL
008650*    ARCHIVO HISTORICO ANTES DE BORRARLO DEL MAESTRO ACTIVO.
008660 3200-PROCESAR-RT-I.
008670*
008680*    PASO 1 - EL ALQUILER DEBE EXISTIR EN EL MAESTRO ACTIVO.  UNA
008690*    VEZ DEVUELTO EL ALQUILER SE BORRA DE ARCH-ALQUILERES (NO ES
008700*    UN MAESTRO HISTORICO), POR ESO SE BUSCA POR ALQ-ID DIRECTO.
008710     MOVE MOV-ALQ-ID TO ALQ-ID.
008720     READ ARCH-ALQUILERES
008730        INVALID KEY     SET ALQ-NO-ENCONTRADO TO TRUE
008740        NOT INVALID KEY SET ALQ-ENCONTRADO    TO TRUE
008750     END-READ.
008760     IF ALQ-NO-ENCONTRADO
008770        MOVE 'RENTAL NOT FOUND' TO WS-DISPOSICION
008780        ADD 1 TO WS-CANT-RECHAZADAS
008790        GO TO 3200-PROCESAR-RT-F
008800     END-IF.
008810*
008820*    PASO 2 - UN ALQUILER YA DEVUELTO NO PUEDE DEVOLVERSE DE
008830*    NUEVO (LA BANDERA ALQ-DEVUELTO NO DEBERIA VERSE EN 'Y' EN
008840*    ESTE MAESTRO PORQUE SE BORRA AL DEVOLVER, PERO SE CHEQUEA
008850*    IGUAL POR SI UN MOVIMIENTO SE REPROCESA DOS VECES).
008860     IF ALQ-DEVUELTO = 'Y'
008870        MOVE 'RENTAL ALREADY FINISHED' TO WS-DISPOSICION
008880        ADD 1 TO WS-CANT-RECHAZADAS
008890        GO TO 3200-PROCESAR-RT-F
008900     END-IF.
008910*
008920*    PASO 3 - SE LIBERA EL EJEMPLAR EN EL MAESTRO DE LIBROS PARA
008930*    QUE VUELVA A ESTAR DISPONIBLE PARA UN PROXIMO ALQUILER.
008940     MOVE ALQ-LIB-ID TO LIB-ID.
008950     READ ARCH-LIBROS
008960        INVALID KEY
008970           DISPLAY '*ERROR EN READ LIBROS = ' FS-LIBMAE
008980           MOVE 9999 TO RETURN-CODE
008990     END-READ.
009000     MOVE 'N' TO LIB-ALQUILADO.
009010     REWRITE REG-LIBRO
009020        INVALID KEY
009030           DISPLAY '*ERROR EN REWRITE LIBROS = ' FS-LIBMAE
009040           MOVE 9999 TO RETURN-CODE
009050     END-REWRITE.
009060*
009070*    PASO 4 - SE RELEE EL CLIENTE PORQUE SU NOMBRE/APELLIDO VAN
009080*    IMPRESOS EN EL RENGLON DEL HISTORICO (6400-ARMAR-HISTORICO).
009090     MOVE ALQ-CLI-ID TO CLI-ID.
009100     READ ARCH-CLIENTES
009110        INVALID KEY
009120           DISPLAY '*ERROR EN READ CLIENTES = ' FS-CLIMAE
009130           MOVE 9999 TO RETURN-CODE
009140     END-READ.
009150*
009160*    PASO 5 - SE ARMA EL RENGLON DEL HISTORICO ANTES DE BORRAR EL
009170*    ALQUILER DEL MAESTRO ACTIVO, PORQUE EL HISTORICO SE ARMA A
009180*    PARTIR DE LOS DATOS DE REG-ALQUILER TODAVIA EN MEMORIA.
009190     PERFORM 6400-ARMAR-HISTORICO-I THRU 6400-ARMAR-HISTORICO-F.
009200*
009210*    EL ALQUILER DEVUELTO SALE DEL MAESTRO ACTIVO; SU UNICO
009220*    RASTRO DE AHI EN MAS QUEDA EN ARCH-ALQ-HIST.
009230     DELETE ARCH-ALQUILERES RECORD
009240        INVALID KEY
009250           DISPLAY '*ERROR EN DELETE ALQUILERES = ' FS-ALQMAE
009260           MOVE 9999 TO RETURN-CODE
009270     END-DELETE.
009280     SUBTRACT 1 FROM WS-CANT-ALQ-EXIST-ABI.
009290     ADD      1 TO   WS-CANT-ALQ-EXIST-FIN.
009300*
009310     MOVE 'PROCESSED' TO WS-DISPOSICION.
009320     ADD 1 TO WS-CANT-PROCESADAS.
009330     ADD 1 TO WS-CANT-ALQ-DEVUELTOS.
009340*
009350 3200-PROCESAR-RT-F. EXIT.
009360*
009370*----  DR - BAJA DE ALQUILER SIN HISTORICO  --------------------
009380*    ELIMINA EL ALQUILER DEL MAESTRO ACTIVO SIN GENERAR
009390*    HISTORICO Y SIN TOCAR LIB-ALQUILADO - SE USA PARA CANCELAR
009400*    UN ALQUILER MAL CARGADO, NO PARA UNA DEVOLUCION NORMAL.
009410 3300-PROCESAR-DR-I.
009420*
009430*    PASO 1 - TAMBIEN AQUI EL ALQUILER DEBE EXISTIR EN EL
009440*    MAESTRO ACTIVO (NO SE BUSCA EN EL HISTORICO).
009450     MOVE MOV-ALQ-ID TO ALQ-ID.
009460     READ ARCH-ALQUILERES
009470        INVALID KEY     SET ALQ-NO-ENCONTRADO TO TRUE
009480        NOT INVALID KEY SET ALQ-ENCONTRADO    TO TRUE
009490     END-READ.
009500     IF ALQ-NO-ENCONTRADO
009510        MOVE 'RENTAL NOT FOUND' TO WS-DISPOSICION
009520        ADD 1 TO WS-CANT-RECHAZADAS
009530        GO TO 3300-PROCESAR-DR-F
009540     END-IF.
009550*
009560*    PASO 2 - EL DESCUENTO DEL ACUMULADOR DE ABIERTOS/FINALIZADOS
009570*    DEPENDE DE COMO ESTABA EL ALQUILER AL MOMENTO DE LA BAJA -
009580*    NO SE TOCA LIB-ALQUILADO PORQUE ESTA BAJA NO ES UNA
009590*    DEVOLUCION (VER BANNER ARRIBA).
009600     IF ALQ-DEVUELTO = 'N'
009610        SUBTRACT 1 FROM WS-CANT-ALQ-EXIST-ABI
009620     ELSE
009630        SUBTRACT 1 FROM WS-CANT-ALQ-EXIST-FIN
009640     END-IF.
009650     SUBTRACT 1 FROM WS-CANT-ALQ-EXIST-TOT.
009660*
009670*    PASO 3 - SE BORRA SIN GENERAR RENGLON DE HISTORICO.
009680     DELETE ARCH-ALQUILERES RECORD
009690        INVALID KEY
009700           DISPLAY '*ERROR EN DELETE ALQUILERES = ' FS-ALQMAE
009710           MOVE 9999 TO RETURN-CODE
009720     END-DELETE.
009730*
009740     MOVE 'PROCESSED' TO WS-DISPOSICION.
009750     ADD 1 TO WS-CANT-PROCESADAS.
009760     ADD 1 TO WS-CANT-ALQ-ELIMINADOS.
009770*
009780 3300-PROCESAR-DR-F. EXIT.
009790*
009800*----  AC - ALTA O ACTUALIZACION DE CLIENTE  -------------------
009810*    SI MOV-CLI-ID VIENE EN BLANCO/CERO ES ALTA (SE GENERA ID
009820*    NUEVO); SI TRAE UN ID ES ACTUALIZACION DE NOMBRE/APELLIDO
009830*    DEL CLIENTE EXISTENTE (VER NOTA DE DISEÑO - NO HAY CODIGO
009840*    DE MOVIMIENTO PROPIO PARA "UPDATE").
009850 3400-PROCESAR-AC-I.
009860*
009870     IF MOV-CLI-ID = SPACES OR MOV-CLI-ID = LOW-VALUES
009880        OR MOV-CLI-ID = ZEROS
009890        PERFORM 3410-ALTA-CLIENTE-I THRU 3410-ALTA-CLIENTE-F
009900     ELSE
009910        PERFORM 3420-ACTUALIZAR-CLIENTE-I
009920           THRU 3420-ACTUALIZAR-CLIENTE-F
009930     END-IF.
009940*
009950 3400-PROCESAR-AC-F. EXIT.
009960*
009970 3410-ALTA-CLIENTE-I.
009980*    ALTA DE CLIENTE NUEVO.  EN ESTE MOVIMIENTO MOV-TITULO/
009990*    MOV-AUTOR LLEVAN NOMBRE/APELLIDO (VER MOV-DATOS-ALTA), NO
010000*    TITULO/AUTOR DE LIBRO - ES LA MISMA AREA DE DATOS, REUSADA.
010010     PERFORM 3411-GENERAR-ID-CLI-I THRU 3411-GENERAR-ID-CLI-F.
010020     MOVE MOV-TITULO      TO CLI-NOMBRE.
010030     MOVE MOV-AUTOR       TO CLI-APELLIDO.
010040     MOVE ZERO            TO CLI-CANT-MULTAS.
010050     MOVE SPACES          TO CLI-MULTAS-TEXTO.
010060     WRITE REG-CLIENTE
010070        INVALID KEY
010080           DISPLAY '*ERROR EN WRITE CLIENTES = ' FS-CLIMAE
010090           MOVE 9999 TO RETURN-CODE
010100     END-WRITE.
010110*
010120     MOVE 'PROCESSED' TO WS-DISPOSICION.
010130     ADD 1 TO WS-CANT-PROCESADAS.
010140     ADD 1 TO WS-CANT-CLI-ALTAS.
010150*
010160 3410-ALTA-CLIENTE-F. EXIT.
010170*
010180 3411-GENERAR-ID-CLI-I.
010190*    SIGUIENTE NUMERO DE CLIENTE, MISMA MECANICA QUE
010200*    3151-GENERAR-ID-ALQ-I PERO SOBRE EL CONTADOR DE CLIENTES.
010210     ADD 1 TO WS-PROX-CLI-NUM.
010220     MOVE WS-PROX-CLI-NUM TO WS-CLI-NUM-EDITADO.
010230     MOVE WS-CLI-NUM-EDITADO TO CLI-ID.
010240*
010250 3411-GENERAR-ID-CLI-F. EXIT.
010260*
010270 3420-ACTUALIZAR-CLIENTE-I.
010280*    ACTUALIZACION DE NOMBRE/APELLIDO SOBRE UN CLIENTE
010290*    EXISTENTE.  NO TOCA CLI-CANT-MULTAS NI CLI-MULTAS-TEXTO.
010300     MOVE MOV-CLI-ID TO CLI-ID.
010310     READ ARCH-CLIENTES
010320        INVALID KEY     SET CLI-NO-ENCONTRADO TO TRUE
010330        NOT INVALID KEY SET CLI-ENCONTRADO    TO TRUE
010340     END-READ.
010350     IF CLI-NO-ENCONTRADO
010360        MOVE 'CUSTOMER NOT FOUND' TO WS-DISPOSICION
010370        ADD 1 TO WS-CANT-RECHAZADAS
010380        GO TO 3420-ACTUALIZAR-CLIENTE-F
010390     END-IF.
010400*
010410     MOVE MOV-TITULO TO CLI-NOMBRE.
010420     MOVE MOV-AUTOR  TO CLI-APELLIDO.
010430     REWRITE REG-CLIENTE
010440        INVALID KEY
010450           DISPLAY '*ERROR EN REWRITE CLIENTES = ' FS-CLIMAE
010460           MOVE 9999 TO RETURN-CODE
010470     END-REWRITE.
010480*
010490     MOVE 'PROCESSED' TO WS-DISPOSICION.
010500     ADD 1 TO WS-CANT-PROCESADAS.
010510     ADD 1 TO WS-CANT-CLI-ACTUALIZ.
010520*
010530 3420-ACTUALIZAR-CLIENTE-F. EXIT.
010540*
010550*----  DC - BAJA DE CLIENTE  ------------------------------------
010560*    BORRA EL MAESTRO DE CLIENTES.  NO VERIFICA ALQUILERES
010570*    ABIERTOS DEL CLIENTE - QUEDA A CARGO DEL OPERADOR NO
010580*    CARGAR UNA BAJA MIENTRAS TENGA EJEMPLARES AFUERA.
010590 3500-PROCESAR-DC-I.
010600*
010610     MOVE MOV-CLI-ID TO CLI-ID.
010620     READ ARCH-CLIENTES
010630        INVALID KEY     SET CLI-NO-ENCONTRADO TO TRUE
010640        NOT INVALID KEY SET CLI-ENCONTRADO    TO TRUE
010650     END-READ.
010660     IF CLI-NO-ENCONTRADO
010670        MOVE 'CUSTOMER NOT FOUND' TO WS-DISPOSICION
010680        ADD 1 TO WS-CANT-RECHAZADAS
010690        GO TO 3500-PROCESAR-DC-F
010700     END-IF.
010710*
010720     DELETE ARCH-CLIENTES RECORD
010730        INVALID KEY
010740           DISPLAY '*ERROR EN DELETE CLIENTES = ' FS-CLIMAE
010750           MOVE 9999 TO RETURN-CODE
010760     END-DELETE.
010770*
010780     MOVE 'PROCESSED' TO WS-DISPOSICION.
010790     ADD 1 TO WS-CANT-PROCESADAS.
010800     ADD 1 TO WS-CANT-CLI-BAJAS.
010810*
010820 3500-PROCESAR-DC-F. EXIT.
010830*
010840*----  FI - ASENTAR MULTA  --------------------------------------
010850*    CLIENTES NO ENCONTRADOS SE OMITEN EN SILENCIO (NO ES UN
010860*    RECHAZO DEL PASE - VER REGLA DE NEGOCIO EN EL DISEÑO).
010870 3600-PROCESAR-FI-I.
010880*
010890     MOVE MOV-CLI-ID TO CLI-ID.
010900     READ ARCH-CLIENTES
010910        INVALID KEY     SET CLI-NO-ENCONTRADO TO TRUE
010920        NOT INVALID KEY SET CLI-ENCONTRADO    TO TRUE
010930     END-READ.
010940     IF CLI-ENCONTRADO
010950        PERFORM 3610-AGREGAR-MULTA-I THRU 3610-AGREGAR-MULTA-F
010960        ADD 1 TO WS-CANT-MULTAS-APLIC
010970     END-IF.
010980*
010990     MOVE 'PROCESSED' TO WS-DISPOSICION.
011000     ADD 1 TO WS-CANT-PROCESADAS.
011010*
011020 3600-PROCESAR-FI-F. EXIT.
011030*
011040*    EL CONTADOR DE MULTAS SIEMPRE SUMA; LA DESCRIPCION SOLO SE
011050*    GUARDA SI HAY LUGAR EN LA TABLA (TOPE DE 5).
011060 3610-AGREGAR-MULTA-I.
011070*    CLI-CANT-MULTAS SIGUE CRECIENDO AUNQUE LA TABLA CLI-MULTAS
011080*    YA ESTE LLENA (PARA QUE EL CLIENTE QUEDE MARCADO CON EL
011090*    TOTAL REAL DE MULTAS, NO SOLO LAS QUE ENTRARON EN LA TABLA).
011100     ADD 1 TO CLI-CANT-MULTAS.
011110     IF CLI-CANT-MULTAS NOT GREATER THAN 5
011120        MOVE CLI-CANT-MULTAS TO WS-SUBSCRIPTO
011130        MOVE MOV-DESC-MULTA  TO CLI-MULTAS (WS-SUBSCRIPTO)
011140     END-IF.
011150     REWRITE REG-CLIENTE
011160        INVALID KEY
011170           DISPLAY '*ERROR EN REWRITE CLIENTES = ' FS-CLIMAE
011180           MOVE 9999 TO RETURN-CODE
011190     END-REWRITE.
011200*
011210 3610-AGREGAR-MULTA-F. EXIT.
011220*
011230*----  CALCULO INICIAL DE EXISTENCIA DE ALQUILERES  -------------
011240*    SE CORRE UNA SOLA VEZ AL INICIO PARA QUE LOS TOTALES DE
011250*    "EN EXISTENCIA AL CIERRE" PARTAN DEL SALDO REAL DEL ARCHIVO.
011260*    APROVECHA EL MISMO RECORRIDO PARA DETERMINAR EL PROXIMO
011270*    NUMERO DE ALQUILER A ASIGNAR (ARCH-ALQUILERES ES MAESTRO
011280*    PERMANENTE, EL PROXIMO ID NO PUEDE PARTIR SIEMPRE DE CERO).
011290 6000-CALC-EXIST-ALQ-I.
011300*
011310     MOVE ZERO TO WS-PROX-ALQ-NUM.
011320     SET WS-NO-FIN-BUSQ-ALQ TO TRUE.
011330     MOVE LOW-VALUES TO ALQ-ID.
011340     START ARCH-ALQUILERES KEY IS NOT LESS THAN ALQ-ID
011350        INVALID KEY SET WS-FIN-BUSQUEDA-ALQ TO TRUE
011360     END-START.
011370     PERFORM 6010-CALC-EXIST-ALQ-PASO-I
011380        THRU 6010-CALC-EXIST-ALQ-PASO-F
011390        UNTIL WS-FIN-BUSQUEDA-ALQ.
011400*
011410 6000-CALC-EXIST-ALQ-F. EXIT.
011420*
011430 6010-CALC-EXIST-ALQ-PASO-I.
011440*    UN PASO DEL RECORRIDO INICIAL - HACE DOBLE TRABAJO POR
011450*    REGISTRO: CLASIFICA EL ALQUILER EN ABIERTO/FINALIZADO PARA
011460*    LOS TOTALES DE EXISTENCIA, Y ACTUALIZA EL MAXIMO ID VISTO
011470*    (VIA LA VISTA NUMERICA ALQN-ID-NUMERICO) PARA 3151.
011480     READ ARCH-ALQUILERES NEXT RECORD
011490        AT END SET WS-FIN-BUSQUEDA-ALQ TO TRUE
011500     END-READ.
011510     IF WS-NO-FIN-BUSQ-ALQ
011520        ADD 1 TO WS-CANT-ALQ-EXIST-TOT
011530        IF ALQ-DEVUELTO = 'Y'
011540           ADD 1 TO WS-CANT-ALQ-EXIST-FIN
011550        ELSE
011560           ADD 1 TO WS-CANT-ALQ-EXIST-ABI
011570        END-IF
011580        IF ALQN-ID-NUMERICO IS GREATER THAN WS-PROX-ALQ-NUM
011590           MOVE ALQN-ID-NUMERICO TO WS-PROX-ALQ-NUM
011600        END-IF
011610     END-IF.
011620*
011630 6010-CALC-EXIST-ALQ-PASO-F. EXIT.
011640*
011650*----  ARMADO DEL REGISTRO HISTORICO (DEVOLUCION)  --------------
011660*    SE LLAMA DESDE 3200-PROCESAR-RT-I CON REG-LIBRO Y
011670*    REG-CLIENTE YA LEIDOS - EL HISTORICO GUARDA UNA COPIA
011680*    "APLANADA" DE AMBOS, NO SOLO LAS CLAVES.
011690 6400-ARMAR-HISTORICO-I.
011700*
011710     MOVE LIB-TITULO   TO ALQH-TITULO.
011720     MOVE LIB-AUTOR    TO ALQH-AUTOR.
011730     MOVE LIB-ISBN     TO ALQH-ISBN.
011740     MOVE CLI-NOMBRE   TO ALQH-NOMBRE.
011750     MOVE CLI-APELLIDO TO ALQH-APELLIDO.
011760     MOVE MOV-FECHA    TO ALQH-FECHA.
011770     WRITE REG-ALQ-HISTORICO.
011780     IF FS-ALQHIS IS NOT EQUAL '00'
011790        DISPLAY '*ERROR EN WRITE HISTORICO = ' FS-ALQHIS
011800        MOVE 9999 TO RETURN-CODE
011810     END-IF.
011820*
011830 6400-ARMAR-HISTORICO-F. EXIT.
011840*
011850*----  IMPRESION DE TITULOS DEL LISTADO  ------------------------
011860*    SE LLAMA UNA VEZ AL PRINCIPIO (WS-CUENTA-LINEA INICIA EN
011870*    99, VER 1000-INICIO-I) Y CADA VEZ QUE SE PASA DE 55
011880*    LINEAS DE DETALLE EN LA PAGINA ACTUAL.
011890 6100-IMPRIMIR-TITULOS-I.
011900*
011910     ADD 1 TO WS-CUENTA-PAGINA.
011920     MOVE WS-CUENTA-PAGINA TO WS-TIT-PAGINA.
011930     WRITE REG-IMPRESION FROM WS-LINEA-TITULO AFTER PAGE.
011940     WRITE REG-IMPRESION FROM WS-LINEA-FECHA  AFTER 1.
011950     WRITE REG-IMPRESION FROM WS-SEPARATE     AFTER 1.
011960     WRITE REG-IMPRESION FROM WS-LINEA-SUBTITULO AFTER 1.
011970     WRITE REG-IMPRESION FROM WS-LINEA-SEP    AFTER 1.
011980     MOVE 6 TO WS-CUENTA-LINEA.
011990*
012000 6100-IMPRIMIR-TITULOS-F. EXIT.
012010*
012020*----  IMPRESION DE UNA LINEA DE DETALLE  -----------------------
012030 6200-IMPRIMIR-DETALLE-I.
012040*
012050*    SALTO DE PAGINA POR CONTROL DE LINEAS - NO POR CONTROL DE
012060*    QUIEBRE DE DATOS (ESTE LISTADO NO TIENE QUIEBRES, ES UN
012070*    RENGLON POR MOVIMIENTO EN EL ORDEN QUE VIENEN EN EL ARCHIVO).
012080     IF WS-CUENTA-LINEA IS GREATER THAN 55
012090        PERFORM 6100-IMPRIMIR-TITULOS-I
012100           THRU 6100-IMPRIMIR-TITULOS-F
012110     END-IF.
012120*
012130     MOVE MOV-CODIGO       TO DET-CODIGO.
012140     MOVE MOV-CLI-ID       TO DET-CLI-ID.
012150     MOVE MOV-ALQ-ID       TO DET-ALQ-ID.
012160*    DET-LIB-ID SOLO TIENE SENTIDO EN UN ALTA O DEVOLUCION QUE
012170*    HAYA SIDO PROCESADA CON EXITO - LIB-ID QUEDA POSICIONADO EN
012180*    REG-LIBRO POR 3100/3200; EN CUALQUIER OTRO CASO SE DEJA EN
012190*    BLANCO PARA NO MOSTRAR UN LIB-ID DE UN MOVIMIENTO ANTERIOR.
012200     IF (MOV-CODIGO = 'RN' OR MOV-CODIGO = 'RT')
012210        AND WS-DISPOSICION = 'PROCESSED'
012220        MOVE LIB-ID        TO DET-LIB-ID
012230     ELSE
012240        MOVE SPACES        TO DET-LIB-ID
012250     END-IF.
012260     MOVE WS-DISPOSICION   TO DET-DISPOSICION.
012270     WRITE REG-IMPRESION FROM WS-LINEA-DETALLE AFTER 1.
012280     IF FS-LISTADO IS NOT EQUAL '00'
012290        DISPLAY '*ERROR EN WRITE REPORTE = ' FS-LISTADO
012300        MOVE 9999 TO RETURN-CODE
012310     END-IF.
012320     ADD 1 TO WS-CUENTA-LINEA.
012330*
012340 6200-IMPRIMIR-DETALLE-F. EXIT.
012350*
012360*----  CIERRE Y TOTALES FINALES  --------------------------------
012370*    IMPRIME EL PIE DEL LISTADO, CIERRA LOS SEIS ARCHIVOS Y
012380*    DEJA UN RESUMEN EN CONSOLA PARA EL OPERADOR DEL PASE.
012390 9999-FINAL-I.
012400*
012410*    LOS TOTALES VAN AL PIE DEL LISTADO (PARA EL BIBLIOTECARIO)
012420*    Y TAMBIEN A CONSOLA MAS ABAJO (PARA EL OPERADOR DEL PASE) -
012430*    LAS DOS SALIDAS MUESTRAN LOS MISMOS CONTADORES.
012440     PERFORM 9910-IMPRIMIR-TOTAL-I THRU 9910-IMPRIMIR-TOTAL-F.
012450*
012460*    SE CIERRAN LOS SEIS ARCHIVOS EN EL MISMO ORDEN EN QUE
012470*    FUERON ABIERTOS EN 1000-INICIO-I.
012480     CLOSE ARCH-CLIENTES.
012490     CLOSE ARCH-LIBROS.
012500     CLOSE ARCH-ALQUILERES.
012510     CLOSE ARCH-MOVTOS.
012520     CLOSE ARCH-ALQ-HIST.
012530     CLOSE ARCH-REPORTE.
012540*
012550     DISPLAY 'MOVIMIENTOS LEIDOS      = ' WS-CANT-LEIDAS.
012560     DISPLAY 'MOVIMIENTOS PROCESADOS  = ' WS-CANT-PROCESADAS.
012570     DISPLAY 'MOVIMIENTOS RECHAZADOS  = ' WS-CANT-RECHAZADAS.
012580     DISPLAY 'ALQUILERES CREADOS      = ' WS-CANT-ALQ-CREADOS.
012590     DISPLAY 'ALQUILERES DEVUELTOS    = ' WS-CANT-ALQ-DEVUELTOS.
012600     DISPLAY 'ALQUILERES ELIMINADOS   = ' WS-CANT-ALQ-ELIMINADOS.
012610     DISPLAY 'CLIENTES ALTA           = ' WS-CANT-CLI-ALTAS.
012620     DISPLAY 'CLIENTES BAJA           = ' WS-CANT-CLI-BAJAS.
012630     DISPLAY 'CLIENTES ACTUALIZADOS   = ' WS-CANT-CLI-ACTUALIZ.
012640     DISPLAY 'MULTAS APLICADAS        = ' WS-CANT-MULTAS-APLIC.
012650     DISPLAY 'ALQUILERES EN EXISTENCIA= ' WS-CANT-ALQ-EXIST-TOT.
012660*
012670 9999-FINAL-F. EXIT.
012680*
012690 9910-IMPRIMIR-TOTAL-I.
012700*
012710     WRITE REG-IMPRESION FROM WS-SEPARATE AFTER 1.
012720     MOVE 'MOVIMIENTOS LEIDOS'              TO TOT-ETIQUETA.
012730     MOVE WS-CANT-LEIDAS   TO TOT-VALOR.
012740     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012750     MOVE 'MOVIMIENTOS PROCESADOS'          TO TOT-ETIQUETA.
012760     MOVE WS-CANT-PROCESADAS TO TOT-VALOR.
012770     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012780     MOVE 'MOVIMIENTOS RECHAZADOS'          TO TOT-ETIQUETA.
012790     MOVE WS-CANT-RECHAZADAS TO TOT-VALOR.
012800     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012810     MOVE 'ALQUILERES CREADOS'              TO TOT-ETIQUETA.
012820     MOVE WS-CANT-ALQ-CREADOS TO TOT-VALOR.
012830     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012840     MOVE 'ALQUILERES DEVUELTOS'            TO TOT-ETIQUETA.
012850     MOVE WS-CANT-ALQ-DEVUELTOS TO TOT-VALOR.
012860     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012870     MOVE 'ALQUILERES ELIMINADOS (DR)'      TO TOT-ETIQUETA.
012880     MOVE WS-CANT-ALQ-ELIMINADOS TO TOT-VALOR.
012890     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012900     MOVE 'CLIENTES DADOS DE ALTA'          TO TOT-ETIQUETA.
012910     MOVE WS-CANT-CLI-ALTAS TO TOT-VALOR.
012920     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012930     MOVE 'CLIENTES DADOS DE BAJA'          TO TOT-ETIQUETA.
012940     MOVE WS-CANT-CLI-BAJAS TO TOT-VALOR.
012950     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012960     MOVE 'CLIENTES ACTUALIZADOS'           TO TOT-ETIQUETA.
012970     MOVE WS-CANT-CLI-ACTUALIZ TO TOT-VALOR.
012980     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
012990     MOVE 'MULTAS APLICADAS'                TO TOT-ETIQUETA.
013000     MOVE WS-CANT-MULTAS-APLIC TO TOT-VALOR.
013010     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
013020     WRITE REG-IMPRESION FROM WS-SEPARATE AFTER 1.
013030     MOVE 'ALQUILERES EN EXISTENCIA - TOTAL' TO TOT-ETIQUETA.
013040     MOVE WS-CANT-ALQ-EXIST-TOT TO TOT-VALOR.
013050     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
013060     MOVE 'ALQUILERES EN EXISTENCIA - FINALIZADOS'
013070                                              TO TOT-ETIQUETA.
013080     MOVE WS-CANT-ALQ-EXIST-FIN TO TOT-VALOR.
013090     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
013100     MOVE 'ALQUILERES EN EXISTENCIA - ABIERTOS'
013110                                              TO TOT-ETIQUETA.
013120     MOVE WS-CANT-ALQ-EXIST-ABI TO TOT-VALOR.
013130     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
013140*
013150 9910-IMPRIMIR-TOTAL-F. EXIT.
