000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLRINQ.
000120 AUTHOR. L. FLORES C.
000130 INSTALLATION. DEPTO DE SISTEMAS - CIRCULACION Y PRESTAMOS.
000140 DATE-WRITTEN. 05/20/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000170*
000180*****************************************************************
000190*    PGMLRINQ  -  CONSULTA DE ALQUILERES                        *
000200*    ==========================                                 *
000210*    RECORRE EL ARCHIVO DE ALQUILERES ACTIVOS Y EMITE UN         *
000220*    LISTADO SEGUN LA MODALIDAD DE CONSULTA INDICADA EN LA       *
000230*    TARJETA DE PARAMETROS (ARCH-PARM):                          *
000240*      1 = TODOS LOS ALQUILERES                                 *
000250*      2 = ALQUILERES DE UN CLIENTE (PARM-CLI-ID)                *
000260*      3 = ALQUILERES DE UN LIBRO   (PARM-LIB-ID)                *
000270*      4 = SOLO ALQUILERES FINALIZADOS                           *
000280*      5 = SOLO ALQUILERES ABIERTOS                              *
000290*    EN TODOS LOS CASOS SE ACUMULA E IMPRIME EL TOTAL DE         *
000300*    REGISTROS SELECCIONADOS AL PIE DEL LISTADO.                 *
000310*****************************************************************
000320*
000330*----------------------------------------------------------------
000340*    HISTORIAL DE MODIFICACIONES
000350*----------------------------------------------------------------
000360* 05/20/89  LFC  REQ-1180  PROGRAMA ORIGINAL - MODALIDADES 1 Y 4.
000370* 08/02/89  LFC  REQ-1180  SE AGREGAN MODALIDADES 2, 3 Y 5.
000380* 01/15/91  MHV  REQ-1355  CORRIGE CORTE DE PAGINA (SE REPETIA
000390*                          EL TITULO EN LA PRIMERA PAGINA).
000400* 03/02/96  MHV  REQ-1699  SE AGREGA EL DESGLOSE FINAL POR
000410*                          ABIERTOS/FINALIZADOS EN TODAS LAS
000420*                          MODALIDADES, NO SOLO EN LA 1.
000430* 11/09/98  LFC  REQ-1820  REVISION DE FECHA 2000 (Y2K): SE
000440*                          VALIDA EL AAAA DE LA FECHA DE CORRIDA.
000450* 02/24/99  LFC  REQ-1820  Y2K - COMPLETADO. SIN PENDIENTES.
000460* 08/14/01  RES  REQ-2015  SE ALINEA EL FORMATO DE ENCABEZADO
000470*                          CON EL DE PGMLRENT Y PGMLCLST.
000480*----------------------------------------------------------------
000490*
000500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540    C01 IS TOP-OF-FORM.
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*
000590*    TARJETA DE PARAMETROS DE UN SOLO REGISTRO - INDICA LA
000600*    MODALIDAD DE CONSULTA Y, SI CORRESPONDE, LA CLAVE DE
000610*    SELECCION (CLIENTE O LIBRO).  SE LEE UNA SOLA VEZ AL INICIO.
000620    SELECT ARCH-PARM ASSIGN TO DDPARM
000630        FILE STATUS IS FS-PARM.
000640*
000650*    MAESTRO DE ALQUILERES ACTIVOS, EL MISMO QUE MANTIENE
000660*    PGMLRENT - SE ABRE SOLO INPUT PORQUE ESTE PROGRAMA NO
000670*    ACTUALIZA NADA, SOLO CONSULTA.
000680    SELECT ARCH-ALQUILERES ASSIGN TO DDALQMAE
000690        ORGANIZATION IS INDEXED
000700        ACCESS MODE IS SEQUENTIAL
000710        RECORD KEY IS ALQ-ID
000720        FILE STATUS IS FS-ALQMAE.
000730*
000740*    LISTADO DE SALIDA CON EL RESULTADO DE LA CONSULTA.
000750    SELECT ARCH-REPORTE ASSIGN TO DDLISTA
000760        FILE STATUS IS FS-LISTADO.
000770*
000780*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820*    COPY RENPARM.
000830*******************************************
000840*    TARJETA DE PARAMETROS DE LA CONSULTA  *
000850*    LARGO REGISTRO = 20 BYTES             *
000860*    (PROPIA DE ESTE PROGRAMA - NO ES UN   *
000870*    LAYOUT DE LA ESPECIFICACION)          *
000880*******************************************
000890 FD  ARCH-PARM
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  REG-PARM-INQ.
000930     03  PARM-MODALIDAD      PIC 9(01).
000940     03  PARM-CLI-ID         PIC X(08).
000950     03  PARM-LIB-ID         PIC X(08).
000960     03  FILLER              PIC X(03).
000970*    VISTA COMBINADA DE LA CLAVE DE SELECCION - CLIENTE Y LIBRO
000980*    SON EXCLUYENTES SEGUN LA MODALIDAD, SE USA PARA VALIDAR
000990*    QUE LA TARJETA NO VENGA EN BLANCO EN LAS MODALIDADES 2/3.
001000 01  REG-PARM-INQ-CLAVE REDEFINES REG-PARM-INQ.
001010     03  FILLER              PIC X(01).
001020     03  PARMC-CLAVE-SEL     PIC X(16).
001030     03  FILLER              PIC X(03).
001040*
001050*    COPY RENALQ.
001060*******************************************
001070*    LAYOUT ARCHIVO DE ALQUILERES ACTIVOS  *
001080*    LARGO REGISTRO = 53 BYTES             *
001090*    (MISMO LAYOUT QUE PGMLRENT)           *
001100*******************************************
001110 FD  ARCH-ALQUILERES
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-ALQUILER.
001150     03  ALQ-ID              PIC X(08).
001160     03  ALQ-CLI-ID          PIC X(08).
001170     03  ALQ-LIB-ID          PIC X(08).
001180     03  ALQ-DEVUELTO        PIC X(01).
001190     03  ALQ-FEC-SALIDA      PIC 9(14).
001200     03  ALQ-FEC-REGRESO     PIC 9(14).
001210*    VISTA DE LAS DOS FECHAS EN UN SOLO BLOQUE PARA COMPARAR
001220*    "ALQUILER SIN MOVIMIENTO DE REGRESO" DE UNA SOLA VEZ.
001230 01  REG-ALQUILER-FECHAS REDEFINES REG-ALQUILER.
001240     03  FILLER              PIC X(25).
001250     03  ALQF-AMBAS-FECHAS   PIC X(28).
001260*
001270*    LISTADO DE CONSULTA - IMPRESION 132 COLUMNAS
001280 FD  ARCH-REPORTE
001290     BLOCK CONTAINS 0 RECORDS
001300     RECORDING MODE IS F.
001310*    UNA SOLA LINEA GENERICA - EL FORMATO REAL DE CADA RENGLON SE
001320*    ARMA EN WORKING-STORAGE Y SE ESCRIBE "FROM" ESA AREA.
001330 01  REG-IMPRESION               PIC X(132).
001340*
001350*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001360 WORKING-STORAGE SECTION.
001370*----------- ARCHIVOS --------------------------------------------
001380*    CODIGOS DE ESTADO DE ARCHIVO DE LOS TRES SELECT DE ARRIBA -
001390*    '00' ES OK, '10' ES FIN DE ARCHIVO, CUALQUIER OTRO VALOR ES
001400*    ERROR DE E/S.
001410 77  FS-PARM                 PIC XX         VALUE SPACES.
001420 77  FS-ALQMAE               PIC XX         VALUE SPACES.
001430 77  FS-LISTADO              PIC XX         VALUE SPACES.
001440*
001450*    BANDERA DE FIN DE PROCESO - SE PRENDE CUANDO SE LLEGA AL
001460*    FINAL DEL MAESTRO DE ALQUILERES O CUANDO OCURRE UN ERROR DE
001470*    APERTURA/PARAMETROS QUE OBLIGA A CORTAR EL PASE.
001480 77  WS-STATUS-FIN           PIC X          VALUE 'N'.
001490     88  WS-FIN-LECTURA                     VALUE 'Y'.
001500     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001510*
001520*    INDICA SI EL ALQUILER RECIEN LEIDO CALZA CON LA MODALIDAD
001530*    DE CONSULTA PEDIDA (VER 2200-EVALUAR-SELECCION-I).
001540 77  WS-SW-SELECCIONA        PIC X          VALUE 'N'.
001550     88  ALQ-SELECCIONADO                   VALUE 'S'.
001560     88  ALQ-NO-SELECCIONADO                VALUE 'N'.
001570*
001580*----------- VARIABLES -------------------------------------------
001590*    01 = TODOS / 02 = POR CLIENTE / 03 = POR LIBRO /
001600*    04 = FINALIZADOS / 05 = ABIERTOS
001610 77  WS-MODALIDAD             PIC 9(01) COMP VALUE ZERO.
001620*    TEXTO DE LA MODALIDAD PARA EL TITULO DEL LISTADO - SE ARMA
001630*    EN 1110-ARMAR-TITULO-MODAL-I A PARTIR DE WS-MODALIDAD.
001640 01  WS-MODALIDAD-TEXTO.
001650     03  FILLER              PIC X(20)      VALUE
001660         'TODOS LOS ALQUILERES'.
001670*    VISTA ALFANUMERICA PLANA DE WS-MODALIDAD-TEXTO, USADA COMO
001680*    DESTINO DEL MOVE EN EL EVALUATE DE 1110 (EVITA REPETIR LA
001690*    ESTRUCTURA DE GRUPO EN CADA WHEN).
001700 01  WS-TEXTO-MODALIDAD-2 REDEFINES WS-MODALIDAD-TEXTO
001710                                    PIC X(20).
001720*
001730*----------- ACUMULADORES ----------------------------------------
001740*    LOS CUATRO CONTADORES DEL PIE DEL LISTADO (VER 9999-FINAL-I).
001750*    COMP PARA QUE LA SUMA SEA BINARIA Y NO ZONADA.
001760 77  WS-CANT-LEIDOS           PIC 9(07) COMP VALUE ZERO.
001770 77  WS-CANT-SELECCIONADOS    PIC 9(07) COMP VALUE ZERO.
001780 77  WS-CANT-SEL-ABIERTOS     PIC 9(07) COMP VALUE ZERO.
001790 77  WS-CANT-SEL-FINALIZADOS  PIC 9(07) COMP VALUE ZERO.
001800*
001810*----------- IMPRESION -------------------------------------------
001820*    WS-CUENTA-LINEA CONTROLA EL SALTO DE PAGINA; WS-CUENTA-PAGINA
001830*    VA IMPRESO EN EL TITULO DE CADA PAGINA (WS-TIT-PAGINA).
001840 77  WS-CUENTA-LINEA          PIC 9(02) COMP VALUE ZERO.
001850 77  WS-CUENTA-PAGINA         PIC 9(03) COMP VALUE ZERO.
001860*
001870*    Y2K (REQ-1820) - VENTANA DE SIGLO PARA EL AAAA DE LA FECHA
001880*    DE CORRIDA (ACCEPT ... FROM DATE SOLO ENTREGA 2 DIGITOS).
001890 77  WS-FEC-COR-AAAA          PIC 9(04) COMP VALUE ZERO.
001900*
001910*    FECHA DEL SISTEMA AL MOMENTO DE CORRER EL PASE (ACCEPT FROM
001920*    DATE, AAMMDD) - SOLO PARA EL TITULO DEL LISTADO Y PARA LA
001930*    VALIDACION DE SIGLO DE 1010-VALIDAR-ANIO-CORR-I.
001940 01  WS-FECHA-CORRIDA.
001950     03  WS-FEC-COR-AA        PIC 99        VALUE ZERO.
001960     03  WS-FEC-COR-MM        PIC 99        VALUE ZERO.
001970     03  WS-FEC-COR-DD        PIC 99        VALUE ZERO.
001980*
001990*    ENCABEZADO DE PAGINA - VA CON AFTER PAGE (SALTO DE
002000*    FORMULARIO) EN 6100-IMPRIMIR-TITULOS-I; EL NOMBRE DE LA
002010*    MODALIDAD (WS-TIT-MODALIDAD) SE ARMA EN 1110.
002020 01  WS-LINEA-TITULO.
002030     03  FILLER              PIC X(40)      VALUE SPACES.
002040     03  FILLER              PIC X(29)      VALUE
002050         'CONSULTA DE ALQUILERES -     '.
002060     03  WS-TIT-MODALIDAD    PIC X(20).
002070     03  FILLER              PIC X(05)      VALUE SPACES.
002080     03  FILLER              PIC X(08)      VALUE 'PAGINA: '.
002090     03  WS-TIT-PAGINA       PIC ZZ9.
002100     03  FILLER              PIC X(27)      VALUE SPACES.
002110*
002120 01  WS-LINEA-FECHA.
002130     03  FILLER              PIC X(05)      VALUE SPACES.
002140     03  FILLER              PIC X(18)      VALUE
002150         'FECHA DE PROCESO: '.
002160     03  WS-FEC-IMP          PIC 99/99/99.
002170     03  FILLER              PIC X(101)     VALUE SPACES.
002180*
002190*    ENCABEZADO DE COLUMNAS - SE REPITE EN CADA SALTO DE PAGINA.
002200 01  WS-LINEA-SUBTITULO.
002210     03  FILLER              PIC X(01)      VALUE '|'.
002220     03  FILLER              PIC X(10)      VALUE ' ID-ALQUIL'.
002230     03  FILLER              PIC X(01)      VALUE '|'.
002240     03  FILLER              PIC X(10)      VALUE ' ID-CLIENT'.
002250     03  FILLER              PIC X(01)      VALUE '|'.
002260     03  FILLER              PIC X(10)      VALUE ' ID-LIBRO '.
002270     03  FILLER              PIC X(01)      VALUE '|'.
002280     03  FILLER              PIC X(10)      VALUE ' ESTADO   '.
002290     03  FILLER              PIC X(01)      VALUE '|'.
002300     03  FILLER              PIC X(16)      VALUE
002310         ' FECHA DE SALIDA'.
002320     03  FILLER              PIC X(01)      VALUE '|'.
002330     03  FILLER              PIC X(16)      VALUE
002340         ' FECHA DE REGR. '.
002350     03  FILLER              PIC X(54)      VALUE SPACES.
002360*
002370*    UN RENGLON POR ALQUILER SELECCIONADO - ARMADO EN
002380*    6200-IMPRIMIR-DETALLE-I A PARTIR DE REG-ALQUILER.
002390 01  WS-LINEA-DETALLE.
002400     03  FILLER              PIC X(01)      VALUE '|'.
002410     03  DET-ALQ-ID          PIC X(10).
002420     03  FILLER              PIC X(01)      VALUE '|'.
002430     03  DET-CLI-ID          PIC X(10).
002440     03  FILLER              PIC X(01)      VALUE '|'.
002450     03  DET-LIB-ID          PIC X(10).
002460     03  FILLER              PIC X(01)      VALUE '|'.
002470     03  DET-ESTADO          PIC X(10).
002480     03  FILLER              PIC X(01)      VALUE '|'.
002490     03  DET-FEC-SALIDA      PIC X(16).
002500     03  FILLER              PIC X(01)      VALUE '|'.
002510     03  DET-FEC-REGRESO     PIC X(16).
002520     03  FILLER              PIC X(54)      VALUE SPACES.
002530*
002540*    RENGLON GENERICO PARA EL PIE DEL LISTADO - SE USA CUATRO
002550*    VECES EN 9999-FINAL-I, UNA POR CADA CONTADOR.
002560 01  WS-LINEA-TOTALES.
002570     03  FILLER              PIC X(02)      VALUE SPACES.
002580     03  TOT-ETIQUETA        PIC X(40).
002590     03  TOT-VALOR           PIC ZZZ,ZZ9.
002600     03  FILLER              PIC X(84)      VALUE SPACES.
002610*
002620*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002630 PROCEDURE DIVISION.
002640*
002650 MAIN-PROGRAM-I.
002660*
002670*    ESTRUCTURA CLASICA DE CONSULTA: LEER LA TARJETA DE
002680*    PARAMETROS Y PRECARGAR EL PRIMER ALQUILER (1000), UNA
002690*    VUELTA POR REGISTRO HASTA FIN DE ARCHIVO (2000), CERRAR Y
002700*    TOTALIZAR (9999).
002710     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002720     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002730         UNTIL WS-FIN-LECTURA.
002740     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002750*
002760 MAIN-PROGRAM-F. GOBACK.
002770*
002780*-----------------------------------------------------------------
002790*    RUTINA DE APERTURA.  LOS TRES ARCHIVOS SE ABREN INPUT/OUTPUT
002800*    SEGUN CORRESPONDA - ESTE PROGRAMA ES DE SOLO CONSULTA, NO
002810*    ACTUALIZA NINGUN MAESTRO.
002820 1000-INICIO-I.
002830*
002840*    WS-FECHA-CORRIDA ALIMENTA EL TITULO DEL LISTADO Y LA
002850*    VALIDACION DE SIGLO DE 1010 (VER BANNER DE ESE PARRAFO).
002860     ACCEPT WS-FECHA-CORRIDA FROM DATE.
002870     MOVE WS-FEC-COR-DD      TO WS-FEC-IMP (1:2).
002880     MOVE WS-FEC-COR-MM      TO WS-FEC-IMP (4:2).
002890     MOVE WS-FEC-COR-AA      TO WS-FEC-IMP (7:2).
002900     MOVE 1                  TO WS-CUENTA-PAGINA.
002910     MOVE 99                 TO WS-CUENTA-LINEA.
002920     SET WS-NO-FIN-LECTURA   TO TRUE.
002930     PERFORM 1010-VALIDAR-ANIO-CORR-I
002940        THRU 1010-VALIDAR-ANIO-CORR-F.
002950*
002960     OPEN INPUT  ARCH-PARM.
002970     IF FS-PARM IS NOT EQUAL '00'
002980        DISPLAY '*ERROR EN OPEN PARM = ' FS-PARM
002990        MOVE 9999 TO RETURN-CODE
003000        SET WS-FIN-LECTURA TO TRUE
003010     END-IF.
003020*
003030     OPEN INPUT  ARCH-ALQUILERES.
003040     IF FS-ALQMAE IS NOT EQUAL '00'
003050        DISPLAY '*ERROR EN OPEN ALQUILERES = ' FS-ALQMAE
003060        MOVE 9999 TO RETURN-CODE
003070        SET WS-FIN-LECTURA TO TRUE
003080     END-IF.
003090*
003100     OPEN OUTPUT ARCH-REPORTE.
003110     IF FS-LISTADO IS NOT EQUAL '00'
003120        DISPLAY '*ERROR EN OPEN REPORTE = ' FS-LISTADO
003130        MOVE 9999 TO RETURN-CODE
003140        SET WS-FIN-LECTURA TO TRUE
003150     END-IF.
003160*
003170*    LA TARJETA DE PARAMETROS SOLO SE LEE SI LOS OPEN DE ARRIBA
003180*    ANDUVIERON BIEN - NO TIENE SENTIDO VALIDAR MODALIDAD SI YA
003190*    HUBO UN ERROR FATAL DE APERTURA.
003200     IF WS-NO-FIN-LECTURA
003210        PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F
003220     END-IF.
003230*
003240*    SE PRECARGA EL PRIMER ALQUILER PARA QUE EL UNTIL DE
003250*    2000-PROCESO-I EN MAIN-PROGRAM-I PUEDA EVALUARSE DESDE LA
003260*    PRIMERA VUELTA - TAMPOCO SI YA HUBO UN ERROR FATAL ARRIBA.
003270     IF WS-NO-FIN-LECTURA
003280        PERFORM 2100-LEER-ALQ-I THRU 2100-LEER-ALQ-F
003290     END-IF.
003300*
003310 1000-INICIO-F. EXIT.
003320*
003330*    Y2K (REQ-1820) - EL AAAA DE LA FECHA DE CORRIDA SE ARMA CON
003340*    VENTANA DE SIGLO (00-49 = 20XX, 50-99 = 19XX) Y SE VALIDA
003350*    QUE QUEDE EN UN RANGO RAZONABLE. SOLO ADVERTENCIA EN CONSOLA.
003360 1010-VALIDAR-ANIO-CORR-I.
003370*
003380     IF WS-FEC-COR-AA IS LESS THAN 50
003390        COMPUTE WS-FEC-COR-AAAA = 2000 + WS-FEC-COR-AA
003400     ELSE
003410        COMPUTE WS-FEC-COR-AAAA = 1900 + WS-FEC-COR-AA
003420     END-IF.
003430     IF WS-FEC-COR-AAAA IS LESS THAN 1989
003440        OR WS-FEC-COR-AAAA IS GREATER THAN 2099
003450        DISPLAY '*ADVERTENCIA AAAA FUERA DE RANGO EN CORRIDA: '
003460                WS-FEC-COR-AAAA
003470     END-IF.
003480*
003490 1010-VALIDAR-ANIO-CORR-F. EXIT.
003500*
003510*    UNICA LECTURA DE LA TARJETA DE PARAMETROS - NO ES UN
003520*    ARCHIVO DE MULTIPLES REGISTROS, SOLO TRAE LA MODALIDAD Y LA
003530*    CLAVE DE SELECCION DE ESTA CORRIDA.
003540 1100-LEER-PARM-I.
003550*
003560     READ ARCH-PARM INTO REG-PARM-INQ.
003570     IF FS-PARM IS NOT EQUAL '00'
003580        DISPLAY '*ERROR EN LECTURA DE PARM = ' FS-PARM
003590        MOVE 9999 TO RETURN-CODE
003600        SET WS-FIN-LECTURA TO TRUE
003610     ELSE
003620        MOVE PARM-MODALIDAD TO WS-MODALIDAD
003630        PERFORM 1110-ARMAR-TITULO-MODAL-I
003640           THRU 1110-ARMAR-TITULO-MODAL-F
003650        IF WS-NO-FIN-LECTURA
003660           PERFORM 1120-VALIDAR-CLAVE-I
003670              THRU 1120-VALIDAR-CLAVE-F
003680        END-IF
003690     END-IF.
003700*
003710 1100-LEER-PARM-F. EXIT.
003720*
003730*    VALIDA QUE LA TARJETA NO VENGA EN BLANCO EN LAS MODALIDADES
003740*    QUE REQUIEREN CLAVE DE SELECCION (2 = CLIENTE, 3 = LIBRO).
003750 1120-VALIDAR-CLAVE-I.
003760*
003770     IF (WS-MODALIDAD = 2 OR WS-MODALIDAD = 3)
003780        AND PARMC-CLAVE-SEL IS EQUAL TO SPACES
003790        DISPLAY '*ERROR TARJETA DE PARM SIN CLAVE DE SELECCION'
003800        MOVE 9999 TO RETURN-CODE
003810        SET WS-FIN-LECTURA TO TRUE
003820     END-IF.
003830*
003840 1120-VALIDAR-CLAVE-F. EXIT.
003850*
003860*    TRADUCE EL CODIGO NUMERICO DE MODALIDAD A UN TEXTO PARA EL
003870*    TITULO DEL LISTADO - UN CODIGO FUERA DE 1-5 ES UN ERROR
003880*    FATAL DE PARAMETROS (LA TARJETA VINO MAL ARMADA).
003890 1110-ARMAR-TITULO-MODAL-I.
003900*
003910     EVALUATE WS-MODALIDAD
003920        WHEN 1 MOVE 'TODOS LOS ALQUILERES'  TO WS-TIT-MODALIDAD
003930        WHEN 2 MOVE 'ALQUILERES DE CLIENTE' TO WS-TIT-MODALIDAD
003940        WHEN 3 MOVE 'ALQUILERES DE LIBRO'   TO WS-TIT-MODALIDAD
003950        WHEN 4 MOVE 'ALQUILERES FINALIZADOS' TO WS-TIT-MODALIDAD
003960        WHEN 5 MOVE 'ALQUILERES ABIERTOS'   TO WS-TIT-MODALIDAD
003970        WHEN OTHER
003980           MOVE 'MODALIDAD DESCONOCIDA'     TO WS-TIT-MODALIDAD
003990           DISPLAY '*MODALIDAD INVALIDA: ' WS-MODALIDAD
004000           MOVE 9999 TO RETURN-CODE
004010           SET WS-FIN-LECTURA TO TRUE
004020     END-EVALUATE.
004030*
004040 1110-ARMAR-TITULO-MODAL-F. EXIT.
004050*
004060*-----------------------------------------------------------------
004070*    CUERPO DE LA CONSULTA - UNA ITERACION POR ALQUILER YA LEIDO
004080*    EN MEMORIA.  SE ACUMULA COMO "LEIDO" TODO REGISTRO DEL
004090*    MAESTRO, PERO SOLO SE IMPRIME Y SE ACUMULA COMO
004100*    "SELECCIONADO" EL QUE CALZA CON LA MODALIDAD PEDIDA.
004110 2000-PROCESO-I.
004120*
004130     ADD 1 TO WS-CANT-LEIDOS.
004140     PERFORM 2210-VALIDAR-CONSIST-FECHA-I
004150        THRU 2210-VALIDAR-CONSIST-FECHA-F.
004160     PERFORM 2200-EVALUAR-SELECCION-I
004170        THRU 2200-EVALUAR-SELECCION-F.
004180     IF ALQ-SELECCIONADO
004190        PERFORM 6200-IMPRIMIR-DETALLE-I
004200           THRU 6200-IMPRIMIR-DETALLE-F
004210        ADD 1 TO WS-CANT-SELECCIONADOS
004220*       EL DESGLOSE ABIERTO/FINALIZADO SE LLEVA SOBRE LOS
004230*       SELECCIONADOS, NO SOBRE EL TOTAL LEIDO (REQ-1699).
004240        IF ALQ-DEVUELTO = 'Y'
004250           ADD 1 TO WS-CANT-SEL-FINALIZADOS
004260        ELSE
004270           ADD 1 TO WS-CANT-SEL-ABIERTOS
004280        END-IF
004290     END-IF.
004300     PERFORM 2100-LEER-ALQ-I THRU 2100-LEER-ALQ-F.
004310*
004320 2000-PROCESO-F. EXIT.
004330*
004340*-----------------------------------------------------------------
004350*    LECTURA SECUENCIAL DEL MAESTRO DE ALQUILERES, EN ORDEN DE
004360*    ARCHIVO (POR ALQ-ID) - SE LLAMA UNA VEZ AL FINAL DE
004370*    1000-INICIO-I Y OTRA AL FINAL DE CADA VUELTA DE 2000.
004380 2100-LEER-ALQ-I.
004390*
004400     READ ARCH-ALQUILERES NEXT RECORD INTO REG-ALQUILER.
004410*
004420     EVALUATE FS-ALQMAE
004430        WHEN '00'
004440           CONTINUE
004450        WHEN '10'
004460           SET WS-FIN-LECTURA TO TRUE
004470        WHEN OTHER
004480           DISPLAY '*ERROR EN LECTURA ALQUILERES : ' FS-ALQMAE
004490           MOVE 9999 TO RETURN-CODE
004500           SET WS-FIN-LECTURA TO TRUE
004510     END-EVALUATE.
004520*
004530 2100-LEER-ALQ-F. EXIT.
004540*
004550*    DECIDE SI EL ALQUILER LEIDO ENTRA EN LA MODALIDAD PEDIDA -
004560*    MODALIDAD 1 SELECCIONA TODO, LAS DEMAS COMPARAN CONTRA LA
004570*    CLAVE DE LA TARJETA (2, 3) O CONTRA ALQ-DEVUELTO (4, 5).
004580 2200-EVALUAR-SELECCION-I.
004590*
004600     SET ALQ-NO-SELECCIONADO TO TRUE.
004610     EVALUATE WS-MODALIDAD
004620        WHEN 1
004630           SET ALQ-SELECCIONADO TO TRUE
004640        WHEN 2
004650           IF ALQ-CLI-ID = PARM-CLI-ID
004660              SET ALQ-SELECCIONADO TO TRUE
004670           END-IF
004680        WHEN 3
004690           IF ALQ-LIB-ID = PARM-LIB-ID
004700              SET ALQ-SELECCIONADO TO TRUE
004710           END-IF
004720        WHEN 4
004730           IF ALQ-DEVUELTO = 'Y'
004740              SET ALQ-SELECCIONADO TO TRUE
004750           END-IF
004760        WHEN 5
004770           IF ALQ-DEVUELTO = 'N'
004780              SET ALQ-SELECCIONADO TO TRUE
004790           END-IF
004800     END-EVALUATE.
004810*
004820 2200-EVALUAR-SELECCION-F. EXIT.
004830*
004840*    ADVIERTE INCONSISTENCIA: ALQUILER MARCADO COMO ABIERTO PERO
004850*    CON FECHA DE REGRESO YA REGISTRADA EN EL MAESTRO (VISTA DE
004860*    AMBAS FECHAS EN UN SOLO BLOQUE, VER REG-ALQUILER-FECHAS).
004870 2210-VALIDAR-CONSIST-FECHA-I.
004880*
004890     IF ALQ-DEVUELTO = 'N'
004900        AND ALQF-AMBAS-FECHAS (15:14) IS NOT EQUAL TO ZERO
004910        DISPLAY '*ADVERTENCIA ABIERTO CON REGRESO: ' ALQ-ID
004920     END-IF.
004930*
004940 2210-VALIDAR-CONSIST-FECHA-F. EXIT.
004950*
004960*----  IMPRESION DE TITULOS DEL LISTADO  ---------------------
004970*    SE LLAMA AL INICIO Y CADA VEZ QUE WS-CUENTA-LINEA SUPERA 55
004980*    (VER 6200-IMPRIMIR-DETALLE-I) - EL TITULO LLEVA EL NOMBRE
004990*    DE LA MODALIDAD ARMADO EN 1110-ARMAR-TITULO-MODAL-I.
005000 6100-IMPRIMIR-TITULOS-I.
005010*
005020     ADD 1 TO WS-CUENTA-PAGINA.
005030     MOVE WS-CUENTA-PAGINA TO WS-TIT-PAGINA.
005040     WRITE REG-IMPRESION FROM WS-LINEA-TITULO AFTER PAGE.
005050     WRITE REG-IMPRESION FROM WS-LINEA-FECHA  AFTER 1.
005060     WRITE REG-IMPRESION FROM WS-LINEA-SUBTITULO AFTER 1.
005070     MOVE 4 TO WS-CUENTA-LINEA.
005080*
005090 6100-IMPRIMIR-TITULOS-F. EXIT.
005100*
005110*----  IMPRESION DE UNA LINEA DE DETALLE  ---------------------
005120 6200-IMPRIMIR-DETALLE-I.
005130*
005140*    SALTO DE PAGINA POR CONTROL DE LINEAS - LA CONSULTA SALE EN
005150*    EL MISMO ORDEN QUE EL MAESTRO, SIN QUIEBRES DE DATOS.
005160     IF WS-CUENTA-LINEA IS GREATER THAN 55
005170        PERFORM 6100-IMPRIMIR-TITULOS-I
005180           THRU 6100-IMPRIMIR-TITULOS-F
005190     END-IF.
005200*
005210     MOVE ALQ-ID          TO DET-ALQ-ID.
005220     MOVE ALQ-CLI-ID      TO DET-CLI-ID.
005230     MOVE ALQ-LIB-ID      TO DET-LIB-ID.
005240     IF ALQ-DEVUELTO = 'Y'
005250        MOVE 'FINALIZADO' TO DET-ESTADO
005260     ELSE
005270        MOVE 'ABIERTO'    TO DET-ESTADO
005280     END-IF.
005290     MOVE ALQ-FEC-SALIDA  TO DET-FEC-SALIDA.
005300*    UN ALQUILER ABIERTO NO TIENE FECHA DE REGRESO TODAVIA - SE
005310*    DEJA LA COLUMNA EN BLANCO EN VEZ DE IMPRIMIR CEROS.
005320     IF ALQ-FEC-REGRESO IS EQUAL TO ZERO
005330        MOVE SPACES       TO DET-FEC-REGRESO
005340     ELSE
005350        MOVE ALQ-FEC-REGRESO TO DET-FEC-REGRESO
005360     END-IF.
005370     WRITE REG-IMPRESION FROM WS-LINEA-DETALLE AFTER 1.
005380     IF FS-LISTADO IS NOT EQUAL '00'
005390        DISPLAY '*ERROR EN WRITE REPORTE = ' FS-LISTADO
005400        MOVE 9999 TO RETURN-CODE
005410     END-IF.
005420     ADD 1 TO WS-CUENTA-LINEA.
005430*
005440 6200-IMPRIMIR-DETALLE-F. EXIT.
005450*
005460*----  CIERRE Y TOTALES FINALES  --------------------------
005470*    IMPRIME EL PIE DEL LISTADO, CIERRA LOS TRES ARCHIVOS Y DEJA
005480*    UN RESUMEN EN CONSOLA PARA EL OPERADOR DEL PASE.
005490 9999-FINAL-I.
005500*
005510     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
005520     MOVE 'ALQUILERES LEIDOS'              TO TOT-ETIQUETA.
005530     MOVE WS-CANT-LEIDOS TO TOT-VALOR.
005540     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
005550     MOVE 'ALQUILERES SELECCIONADOS'       TO TOT-ETIQUETA.
005560     MOVE WS-CANT-SELECCIONADOS TO TOT-VALOR.
005570     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
005580     MOVE 'SELECCIONADOS - ABIERTOS'       TO TOT-ETIQUETA.
005590     MOVE WS-CANT-SEL-ABIERTOS TO TOT-VALOR.
005600     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
005610     MOVE 'SELECCIONADOS - FINALIZADOS'    TO TOT-ETIQUETA.
005620     MOVE WS-CANT-SEL-FINALIZADOS TO TOT-VALOR.
005630     WRITE REG-IMPRESION FROM WS-LINEA-TOTALES AFTER 1.
005640*
005650*    MISMO ORDEN DE CIERRE QUE DE APERTURA EN 1000-INICIO-I.
005660     CLOSE ARCH-PARM.
005670     CLOSE ARCH-ALQUILERES.
005680     CLOSE ARCH-REPORTE.
005690*
005700     DISPLAY 'ALQUILERES LEIDOS       = ' WS-CANT-LEIDOS.
005710     DISPLAY 'ALQUILERES SELECCIONADOS= ' WS-CANT-SELECCIONADOS.
005720     DISPLAY 'SEL. ABIERTOS           = ' WS-CANT-SEL-ABIERTOS.
005730     DISPLAY 'SEL. FINALIZADOS        = ' WS-CANT-SEL-FINALIZADOS.
005740*
005750 9999-FINAL-F. EXIT.
